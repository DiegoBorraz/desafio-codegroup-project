000100******************************************************************        
000110* COPY        : GPERRO0                                         *         
000120* APLICACION  : GESTION DE CARTERA DE PROYECTOS                 *         
000130* DESCRIPCION : LINEA DEL LISTADO DE RECHAZOS.  COMPARTIDA POR  *         
000140*             : LOS RECHAZOS DE PROYECTO/TRANSACCION (GPPM0010, *         
000150*             : GPPE0030) Y LOS RECHAZOS DE MIEMBRO (GPPM0010). *         
000160*             : RCH-TIPO DISTINGUE EL ORIGEN DEL REGISTRO.      *         
000170* LONGITUD    : 132 POSICIONES (IMPRESION).                     *         
000180******************************************************************        
000190*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000200*  ----------  -------------------  ---------------------------  *        
000210*  22/05/1996  E. RAMIREZ  (EDR)    VERSION INICIAL. TICKET      *CFSI1147
000220*                                   CFSI-1147.                   *        
000230*  12/03/2001  D. RAMIREZ  (DRA)    SE AGREGA RCH-TIPO Y LA      *GPP-0058
000240*                                   REDEFINES DE CODIGO PARA     *        
000250*                                   LISTAR TAMBIEN RECHAZOS DE   *        
000260*                                   MIEMBRO.  TICKET GPP-0058.   *        
000270******************************************************************        
000280 01  LIN-RECHAZO.                                                         
000290     02  RCH-TIPO                PIC X(01)      VALUE SPACES.             
000300         88  RCH-TIPO-PROYECTO                  VALUE 'P'.                
000310         88  RCH-TIPO-MIEMBRO                   VALUE 'M'.                
000320     02  FILLER                  PIC X(01)      VALUE SPACES.             
000330     02  RCH-CODIGO-PROYECTO     PIC 9(06).                               
000340     02  RCH-CODIGO-MIEMBRO  REDEFINES RCH-CODIGO-PROYECTO                
000350                             PIC 9(06).                                   
000360     02  FILLER                  PIC X(02)      VALUE SPACES.             
000370     02  RCH-MOTIVO              PIC X(40).                               
000380     02  FILLER                  PIC X(82)      VALUE SPACES.             
