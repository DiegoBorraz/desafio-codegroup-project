000100******************************************************************        
000110* FECHA       : 09/06/1996                                       *        
000120* PROGRAMADOR : E. RAMIREZ (EDR)                                 *        
000130* APLICACION  : GESTION DE CARTERA DE PROYECTOS                  *        
000140* PROGRAMA    : GPPR0020                                         *        
000150* TIPO        : SUBPROGRAMA (CALL)                               *        
000160* DESCRIPCION : CALCULA LA CANTIDAD DE MESES CALENDARIO ENTRE    *        
000170*             : LA FECHA DE INICIO Y LA FECHA FIN PREVISTA DE    *        
000180*             : UN PROYECTO, Y CLASIFICA EL RIESGO DEL PROYECTO  *        
000190*             : SEGUN EL PRESUPUESTO TOTAL Y ESA DURACION.       *        
000200* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO, VIA LINKAGE).   *        
000210* ACCION (ES) : K=CALCULO.                                       *        
000220* PROGRAMA(S) : LLAMADO POR GPPM0010.                            *        
000230******************************************************************        
000240*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000250*  ----------  -------------------  ---------------------------  *        
000260*  09/06/1996  E. RAMIREZ  (EDR)    VERSION INICIAL. TICKET      *CFSI1147
000270*                                   CFSI-1147.                   *        
000280*  18/11/1998  D. RAMIREZ  (DRA)    REVISION Y2K DE LA RUTINA DE *CFSI2203
000290*                                   CALCULO DE MESES; SE VALIDA  *        
000300*                                   QUE EL SIGLO VENGA COMPLETO  *        
000310*                                   EN AAAAMMDD.  TICKET         *        
000320*                                   CFSI-2203.                   *        
000330*  07/04/2001  D. RAMIREZ  (DRA)    SE AJUSTA EL CORTE DE RIESGO *GPP-0061
000340*                                   MEDIO/ALTO POR DURACION A    *        
000350*                                   PEDIDO DE CARTERA DE         *        
000360*                                   PROYECTOS.  TICKET GPP-0061. *        
000370*  08/02/2002  D. RAMIREZ  (DRA)    SE PASA WKS-PROGRAMA A 77 Y  *GPP-0097
000380*                                   LOS 3 PARRAFOS PRINCIPALES   *        
000390*                                   A SECTION, PARA IGUALAR EL   *        
000400*                                   RESTO DE LA SUITE.  TICKET   *        
000410*                                   GPP-0097.                    *        
000420******************************************************************        
000430 IDENTIFICATION DIVISION.                                                 
000440 PROGRAM-ID.                    GPPR0020.                                 
000450 AUTHOR.                        E RAMIREZ.                                
000460 INSTALLATION.                  CARTERA DE PROYECTOS.                     
000470 DATE-WRITTEN.                  09/06/1996.                               
000480 DATE-COMPILED.                 07/04/2001.                               
000490 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM.                                                  
000540 DATA DIVISION.                                                           
000550 WORKING-STORAGE SECTION.                                                 
000560******************************************************************        
000570*          C A M P O S   D E   U N A   S O L A   P O S I C I O N *        
000580******************************************************************        
000590 77  WKS-PROGRAMA                   PIC X(08)  VALUE 'GPPR0020'.          
000600 77  WKS-MESES-TRANSCURRIDOS        PIC S9(04) COMP VALUE ZEROS.          
000610 77  WKS-ANIOS-DIFERENCIA           PIC S9(04) COMP VALUE ZEROS.          
000620******************************************************************        
000630*               C A M P O S    D E    T R A B A J O              *        
000640******************************************************************        
000650 01  WKS-CAMPOS-DE-TRABAJO.                                               
000660     02  FILLER                     PIC X(04)  VALUE SPACES.              
000670                                                                          
000680*   DESCOMPOSICION DE LA FECHA DE INICIO                                  
000690     02  WKS-FECHA-INICIO-N         PIC 9(08)  VALUE ZEROS.               
000700     02  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO-N.                 
000710         03  WKS-INI-ANIO           PIC 9(04).                            
000720         03  WKS-INI-MES            PIC 9(02).                            
000730         03  WKS-INI-DIA            PIC 9(02).                            
000740*   REVISION Y2K (TICKET CFSI-2203) - VALIDA QUE EL SIGLO VENGA           
000750*   COMPLETO EN LA FECHA DE INICIO.                                       
000760     02  WKS-FECHA-INICIO-SIGLO REDEFINES WKS-FECHA-INICIO-N.             
000770         03  WKS-INI-SIGLO          PIC 9(02).                            
000780         03  FILLER                 PIC 9(06).                            
000790                                                                          
000800*   DESCOMPOSICION DE LA FECHA FIN PREVISTA                               
000810     02  WKS-FECHA-FIN-N            PIC 9(08)  VALUE ZEROS.               
000820     02  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN-N.                       
000830         03  WKS-FIN-ANIO           PIC 9(04).                            
000840         03  WKS-FIN-MES            PIC 9(02).                            
000850         03  WKS-FIN-DIA            PIC 9(02).                            
000860                                                                          
000870******************************************************************        
000880*            L I M I T E S   D E   C L A S I F I C A C I O N     *        
000890******************************************************************        
000900 01  WKS-LIMITES.                                                         
000910     02  WKS-LIM-PRESUP-BAJO        PIC S9(13)V99                         
000920                                            VALUE 100000.00.              
000930     02  WKS-LIM-PRESUP-MEDIO       PIC S9(13)V99                         
000940                                            VALUE 500000.00.              
000950     02  WKS-LIM-MESES-BAJO         PIC S9(04) COMP VALUE 3.              
000960     02  WKS-LIM-MESES-MEDIO        PIC S9(04) COMP VALUE 6.              
000970     02  FILLER                     PIC X(04)  VALUE SPACES.              
000980                                                                          
000990 LINKAGE SECTION.                                                         
001000 01  LNK-PRESUPUESTO-TOTAL          PIC S9(13)V99.                        
001010 01  LNK-FECHA-INICIO               PIC 9(08).                            
001020 01  LNK-FECHA-FIN-PREVISTA         PIC 9(08).                            
001030 01  LNK-RIESGO-CALCULADO           PIC X(12).                            
001040                                                                          
001050 PROCEDURE DIVISION USING LNK-PRESUPUESTO-TOTAL                           
001060                           LNK-FECHA-INICIO                               
001070                           LNK-FECHA-FIN-PREVISTA                         
001080                           LNK-RIESGO-CALCULADO.                          
001090                                                                          
001100******************************************************************        
001110*                         0000-PRINCIPAL                        *         
001120******************************************************************        
001130 0000-PRINCIPAL SECTION.                                                  
001140                                                                          
001150     PERFORM 0100-CALCULAR-MESES THRU 0100-CALCULAR-MESES-E               
001160     PERFORM 0200-CLASIFICAR-RIESGO THRU 0200-CLASIFICAR-RIESGO-E         
001170     GOBACK.                                                              
001180                                                                          
001190 0000-PRINCIPAL-E. EXIT.                                                  
001200                                                                          
001210*-----------------------------------------------------------------        
001220*    CALCULA LOS MESES CALENDARIO COMPLETOS ENTRE LA FECHA DE             
001230*    INICIO Y LA FECHA FIN PREVISTA.  UN MES INCOMPLETO (EL DIA           
001240*    FIN ES MENOR QUE EL DIA INICIO) NO SE CUENTA.  NO SE USA             
001250*    NINGUNA FUNCION INTRINSECA, SOLO ARITMETICA DE CAMPOS.               
001260*-----------------------------------------------------------------        
001270 0100-CALCULAR-MESES SECTION.                                             
001280                                                                          
001290     MOVE LNK-FECHA-INICIO       TO WKS-FECHA-INICIO-N                    
001300     MOVE LNK-FECHA-FIN-PREVISTA TO WKS-FECHA-FIN-N                       
001310                                                                          
001320     COMPUTE WKS-ANIOS-DIFERENCIA =                                       
001330             WKS-FIN-ANIO - WKS-INI-ANIO                                  
001340                                                                          
001350     COMPUTE WKS-MESES-TRANSCURRIDOS =                                    
001360             (WKS-ANIOS-DIFERENCIA * 12) +                                
001370             (WKS-FIN-MES - WKS-INI-MES)                                  
001380                                                                          
001390     IF WKS-FIN-DIA < WKS-INI-DIA                                         
001400        SUBTRACT 1 FROM WKS-MESES-TRANSCURRIDOS                           
001410     END-IF                                                               
001420                                                                          
001430     IF WKS-MESES-TRANSCURRIDOS < 0                                       
001440        MOVE 0 TO WKS-MESES-TRANSCURRIDOS                                 
001450     END-IF.                                                              
001460                                                                          
001470 0100-CALCULAR-MESES-E. EXIT.                                             
001480                                                                          
001490*-----------------------------------------------------------------        
001500*    CLASIFICA EL RIESGO SEGUN PRESUPUESTO TOTAL Y LA DURACION            
001510*    EN MESES, EN EL ORDEN DE PRIORIDAD DE CARTERA DE PROYECTOS           
001520*    (BAJO, MEDIO, ALTO).  PRIMERA REGLA QUE CUMPLE, GANA.                
001530*-----------------------------------------------------------------        
001540 0200-CLASIFICAR-RIESGO SECTION.                                          
001550                                                                          
001560     IF LNK-PRESUPUESTO-TOTAL NOT > WKS-LIM-PRESUP-BAJO                   
001570        AND WKS-MESES-TRANSCURRIDOS NOT > WKS-LIM-MESES-BAJO              
001580           MOVE 'LOW-RISK    ' TO LNK-RIESGO-CALCULADO                    
001590     ELSE                                                                 
001600        IF (LNK-PRESUPUESTO-TOTAL > WKS-LIM-PRESUP-BAJO AND               
001610            LNK-PRESUPUESTO-TOTAL NOT > WKS-LIM-PRESUP-MEDIO)             
001620           OR                                                             
001630           (WKS-MESES-TRANSCURRIDOS > WKS-LIM-MESES-BAJO AND              
001640            WKS-MESES-TRANSCURRIDOS NOT > WKS-LIM-MESES-MEDIO)            
001650              MOVE 'MEDIUM-RISK ' TO LNK-RIESGO-CALCULADO                 
001660        ELSE                                                              
001670           IF LNK-PRESUPUESTO-TOTAL > WKS-LIM-PRESUP-MEDIO                
001680              OR WKS-MESES-TRANSCURRIDOS > WKS-LIM-MESES-MEDIO            
001690                 MOVE 'HIGH-RISK   ' TO LNK-RIESGO-CALCULADO              
001700           ELSE                                                           
001710              MOVE SPACES TO LNK-RIESGO-CALCULADO                         
001720           END-IF                                                         
001730        END-IF                                                            
001740     END-IF.                                                              
001750                                                                          
001760 0200-CLASIFICAR-RIESGO-E. EXIT.                                          
