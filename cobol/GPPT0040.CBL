000100******************************************************************        
000110* FECHA       : 17/07/1996                                       *        
000120* PROGRAMADOR : E. RAMIREZ (EDR)                                 *        
000130* APLICACION  : GESTION DE CARTERA DE PROYECTOS                  *        
000140* PROGRAMA    : GPPT0040                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : LEE EL MAESTRO DE PROYECTOS Y EMITE EL REPORTE   *        
000170*             : DE CARTERA: CANTIDAD Y PRESUPUESTO POR ESTADO,   *        
000180*             : DURACION PROMEDIO EN DIAS DE LOS PROYECTOS       *        
000190*             : ENCERRADOS Y CANTIDAD DE MIEMBROS DISTINTOS      *        
000200*             : ASIGNADOS A LA CARTERA.                          *        
000210* ARCHIVOS    : PROYECTO, REPORTE(PS DE SALIDA).                 *        
000220* ACCION (ES) : L=LISTADO.                                       *        
000230* PROGRAMA(S) : NINGUNO.                                         *        
000240******************************************************************        
000250*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000260*  ----------  -------------------  ---------------------------  *        
000270*  17/07/1996  E. RAMIREZ  (EDR)    VERSION INICIAL. TICKET      *CFSI1180
000280*                                   CFSI-1180.                   *        
000290*  14/01/1999  D. RAMIREZ  (DRA)    SE AGREGAN LOS INDICADORES   *CFSI2203
000300*                                   DE CIERRE (DURACION          *        
000310*                                   PROMEDIO Y MIEMBROS          *        
000320*                                   DISTINTOS).  REVISION Y2K DE *        
000330*                                   LA RUTINA DE DIAS JULIANOS.  *        
000340*                                   TICKET CFSI-2203.            *        
000350*  09/08/2001  D. RAMIREZ  (DRA)    SE CORRIGE EL NOMBRE DE      *GPP-0083
000360*                                   PANTALLA DE LOS ESTADOS A    *        
000370*                                   PEDIDO DE CARTERA DE         *        
000380*                                   PROYECTOS.  TICKET GPP-0083. *        
000390*  14/08/2001  D. RAMIREZ  (DRA)    SE CORRIGE REPORTE A         *GPP-0058
000400*                                   LINE SEQUENTIAL; QUEDO MAL   *        
000410*                                   DESDE LA VERSION INICIAL.    *        
000420*                                   SE PASA WKS-PROMEDIO-DIAS A  *        
000430*                                   COMP-3 COMO EN LAS RUTINAS   *        
000440*                                   DE TIEMPO DE OTROS SISTEMAS. *        
000450*                                   TICKET GPP-0058.             *        
000460*  08/02/2002  D. RAMIREZ  (DRA)    SE PASAN A 77 LOS CAMPOS DE  *GPP-0097
000470*                                   UNA SOLA POSICION (PROGRAMA, *        
000480*                                   FS-xxxx, ARCHIVO, ACCION).   *        
000490*                                   TICKET GPP-0097.             *        
000500******************************************************************        
000510 IDENTIFICATION DIVISION.                                                 
000520 PROGRAM-ID.                    GPPT0040.                                 
000530 AUTHOR.                        E RAMIREZ.                                
000540 INSTALLATION.                  CARTERA DE PROYECTOS.                     
000550 DATE-WRITTEN.                  17/07/1996.                               
000560 DATE-COMPILED.                 08/02/2002.                               
000570 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM.                                                  
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     SELECT PROYECTO ASSIGN   TO PROYECTO                                 
000650            ORGANIZATION      IS SEQUENTIAL                               
000660            FILE STATUS       IS FS-PROYECTO.                             
000670     SELECT REPORTE  ASSIGN   TO REPORTE                                  
000680            ORGANIZATION      IS LINE SEQUENTIAL                          
000690            FILE STATUS       IS FS-REPORTE.                              
000700                                                                          
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730*1 -->MAESTRO DE PROYECTOS                                                
000740 FD  PROYECTO.                                                            
000750     COPY GPPROY0.                                                        
000760                                                                          
000770*2 -->REPORTE DE CARTERA DE PROYECTOS (IMPRESION)                         
000780 FD  REPORTE.                                                             
000790 01  LIN-IMPRESION               PIC X(132).                              
000800                                                                          
000810 WORKING-STORAGE SECTION.                                                 
000820******************************************************************        
000830*          C A M P O S   D E   U N A   S O L A   P O S I C I O N *        
000840******************************************************************        
000850 77  WKS-PROGRAMA                   PIC X(08)  VALUE 'GPPT0040'.          
000860 77  WKS-DIAS-PROYECTO              PIC S9(09) COMP VALUE ZEROS.          
000870 77  FS-PROYECTO                    PIC 9(02)  VALUE ZEROS.               
000880 77  FS-REPORTE                     PIC 9(02)  VALUE ZEROS.               
000890 77  ARCHIVO                        PIC X(08)  VALUE SPACES.              
000900 77  ACCION                         PIC X(10)  VALUE SPACES.              
000910******************************************************************        
000920*               C A M P O S    D E    T R A B A J O              *        
000930******************************************************************        
000940 01  WKS-CAMPOS-DE-TRABAJO.                                               
000950     02  FILLER                     PIC X(04)  VALUE SPACES.              
000960                                                                          
000970*   TARJETA DE FECHA DE PROCESO, USADA SOLO PARA EL ENCABEZADO            
000980 01  WKS-TARJETA-FECHA.                                                   
000990     02  WKS-FECHA-PROCESO          PIC 9(08)  VALUE ZEROS.               
001000     02  FILLER                     PIC X(72)  VALUE SPACES.              
001010 01  WKS-FECHA-PROCESO-R REDEFINES WKS-TARJETA-FECHA.                     
001020     02  WKS-FP-ANIO                PIC 9(04).                            
001030     02  WKS-FP-MES                 PIC 9(02).                            
001040     02  WKS-FP-DIA                 PIC 9(02).                            
001050     02  FILLER                     PIC X(72).                            
001060                                                                          
001070 01  WKS-SWITCHES.                                                        
001080     02  WKS-FIN-PROYECTO-SW        PIC X      VALUE 'N'.                 
001090         88  WKS-FIN-PROYECTO               VALUE 'Y'.                    
001100     02  FILLER                     PIC X(04)  VALUE SPACES.              
001110                                                                          
001120******************************************************************        
001130*        C O N T A D O R E S   E S T A D I S T I C A S           *        
001140******************************************************************        
001150 01  WKS-CONTADORES.                                                      
001160     02  WKS-CONT-LEIDOS-PROYECTO   PIC 9(07)  COMP VALUE ZEROS.          
001170     02  WKS-CONT-CERRADOS-FECHA    PIC 9(07)  COMP VALUE ZEROS.          
001180     02  WKS-TOTAL-PROYECTOS        PIC 9(07)  COMP VALUE ZEROS.          
001190     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.                        
001200                                                                          
001210 01  WKS-TOTAL-PRESUPUESTO          PIC S9(13)V99 VALUE ZEROS.            
001220 01  WKS-SUMA-DIAS-CERRADOS         PIC S9(09) COMP VALUE ZEROS.          
001230*   DURACION PROMEDIO EN DIAS (CON DECIMALES).  COMP-3 POR SER            
001240*   UN VALOR DE TIEMPO CALCULADO UNA SOLA VEZ PARA EL PIE DEL             
001250*   REPORTE, NO UN CONTADOR NI UN ACUMULADOR DE CORRIDA.                  
001260 01  WKS-PROMEDIO-DIAS         COMP-3 PIC 9(05)V99 VALUE ZEROS.           
001270                                                                          
001280******************************************************************        
001290*    TABLA DE ESTADOS Y SU NOMBRE DE PANTALLA, ARMADA CON        *        
001300*    LITERALES E INICIALIZADA VIA REDEFINES (TECNICA DE CATALOGO *        
001310*    YA USADA EN OTROS PROGRAMAS DE LA APLICACION).  ORDENADA    *        
001320*    ALFABETICAMENTE POR CODIGO PARA USAR SEARCH ALL.            *        
001330******************************************************************        
001340 01  WKS-TABLA-ESTADOS-LIT.                                               
001350     02  FILLER  PIC X(36)                                                
001360                 VALUE 'CANCELLED       cancelado           '.            
001370     02  FILLER  PIC X(36)                                                
001380                 VALUE 'COMPLETED       encerrado           '.            
001390     02  FILLER  PIC X(36)                                                
001400                 VALUE 'IN_PROGRESS     em andamento        '.            
001410     02  FILLER  PIC X(36)                                                
001420                 VALUE 'PLANNED         planejado           '.            
001430     02  FILLER  PIC X(36)                                                
001440                 VALUE 'REVIEW_APPROVED analise aprovada    '.            
001450     02  FILLER  PIC X(36)                                                
001460                 VALUE 'REVIEW_COMPLETEDanalise realizada   '.            
001470     02  FILLER  PIC X(36)                                                
001480                 VALUE 'STARTED         iniciado            '.            
001490     02  FILLER  PIC X(36)                                                
001500                 VALUE 'UNDER_REVIEW    em analise          '.            
001510 01  WKS-TABLA-ESTADOS REDEFINES WKS-TABLA-ESTADOS-LIT.                   
001520     02  WKS-STA-ENT OCCURS 8 TIMES                                       
001530                     ASCENDING KEY WKS-STA-CODIGO                         
001540                     INDEXED BY WKS-IX-STA.                               
001550         03  WKS-STA-CODIGO         PIC X(16).                            
001560         03  WKS-STA-NOMBRE         PIC X(20).                            
001570                                                                          
001580*   ACUMULADORES POR ESTADO, EN EL MISMO ORDEN DE LA TABLA DE             
001590*   ARRIBA (LA POSICION LA DA SIEMPRE WKS-IX-STA).                        
001600 01  WKS-TABLA-ACUMULADORES.                                              
001610     02  WKS-ACUM-ENT OCCURS 8 TIMES INDEXED BY WKS-IX-ACUM.              
001620         03  WKS-ACUM-CANTIDAD      PIC 9(05)  COMP VALUE ZEROS.          
001630         03  WKS-ACUM-PRESUPUESTO   PIC S9(13)V99 VALUE ZEROS.            
001640                                                                          
001650******************************************************************        
001660*    TABLA DE MIEMBROS DISTINTOS VISTOS EN LA CARTERA (SE ARMA   *        
001670*    EN MEMORIA, NO VIENE ORDENADA DE ORIGEN POR LO QUE SE       *        
001680*    BUSCA CON PERFORM VARYING EN LUGAR DE SEARCH ALL).          *        
001690******************************************************************        
001700 01  WKS-TABLA-MIEMBROS-VISTOS.                                           
001710     02  WKS-CANT-MIEMBROS-VISTOS   PIC 9(05)  COMP VALUE ZEROS.          
001720     02  WKS-MIEMBRO-VISTO OCCURS 1 TO 5000 TIMES                         
001730                           DEPENDING ON WKS-CANT-MIEMBROS-VISTOS.         
001740         03  WKS-MV-CODIGO          PIC 9(06).                            
001750                                                                          
001760 01  WKS-INDICES.                                                         
001770     02  WKS-IX-MIEM                PIC 9(02)  COMP VALUE ZEROS.          
001780     02  WKS-IX-BUSCA               PIC 9(04)  COMP VALUE ZEROS.          
001790     02  WKS-ENCONTRADO-SW          PIC X      VALUE 'N'.                 
001800         88  WKS-ENCONTRADO                 VALUE 'Y'.                    
001810     02  FILLER                     PIC X(04)  VALUE SPACES.              
001820                                                                          
001830******************************************************************        
001840*    AREA DE TRABAJO PARA LA RUTINA DE NUMERO DE DIA JULIANO.    *        
001850*    NO SE USA NINGUNA FUNCION INTRINSECA; TODO EL CALCULO SE    *        
001860*    HACE POR ARITMETICA ENTERA, TRUNCANDO EN CADA PASO, IGUAL   *        
001870*    QUE LAS RUTINAS DE FECHA DE LOS DEMAS PROGRAMAS DE LA       *        
001880*    CARTERA.                                                    *        
001890******************************************************************        
001900 01  WKS-JULIANO-ENTRADA.                                                 
001910     02  WKS-JUL-ANIO               PIC 9(04)  COMP VALUE ZEROS.          
001920     02  WKS-JUL-MES                PIC 9(02)  COMP VALUE ZEROS.          
001930     02  WKS-JUL-DIA                PIC 9(02)  COMP VALUE ZEROS.          
001940 01  WKS-JULIANO-TRABAJO.                                                 
001950     02  WKS-JUL-A                  PIC S9(04) COMP VALUE ZEROS.          
001960     02  WKS-JUL-Y                  PIC S9(09) COMP VALUE ZEROS.          
001970     02  WKS-JUL-M                  PIC S9(04) COMP VALUE ZEROS.          
001980     02  WKS-JUL-P1                 PIC S9(09) COMP VALUE ZEROS.          
001990     02  WKS-JUL-P2                 PIC S9(09) COMP VALUE ZEROS.          
002000     02  WKS-JUL-P3                 PIC S9(09) COMP VALUE ZEROS.          
002010     02  WKS-JUL-P4                 PIC S9(09) COMP VALUE ZEROS.          
002020 01  WKS-JULIANO-RESULTADO          PIC S9(09) COMP VALUE ZEROS.          
002030 01  WKS-JULIANO-INICIO             PIC S9(09) COMP VALUE ZEROS.          
002040 01  WKS-JULIANO-FIN                PIC S9(09) COMP VALUE ZEROS.          
002050                                                                          
002060*   DESCOMPOSICION DE FECHAS DEL PROYECTO EN CURSO                        
002070 01  WKS-FECHA-INICIO-N             PIC 9(08)  VALUE ZEROS.               
002080 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO-N.                     
002090     02  WKS-FI-ANIO                PIC 9(04).                            
002100     02  WKS-FI-MES                 PIC 9(02).                            
002110     02  WKS-FI-DIA                 PIC 9(02).                            
002120 01  WKS-FECHA-FIN-REAL-N           PIC 9(08)  VALUE ZEROS.               
002130 01  WKS-FECHA-FIN-REAL-R REDEFINES WKS-FECHA-FIN-REAL-N.                 
002140     02  WKS-FF-ANIO                PIC 9(04).                            
002150     02  WKS-FF-MES                 PIC 9(02).                            
002160     02  WKS-FF-DIA                 PIC 9(02).                            
002170                                                                          
002180******************************************************************        
002190*         AREA DE IMPRESION DEL REPORTE (GPRPT0)                 *        
002200******************************************************************        
002210 01  AREA-IMPRESION.                                                      
002220     COPY GPRPT0.                                                         
002230                                                                          
002240*   FS-PROYECTO, FS-REPORTE, ARCHIVO Y ACCION QUEDARON COMO 77,           
002250*   VER BLOQUE DE CAMPOS DE UNA SOLA POSICION AL INICIO DE LA             
002260*   WORKING-STORAGE.                                                      
002270                                                                          
002280 01  WKS-LINEA-ENCABEZADO-1.                                              
002290     02  FILLER  PIC X(45) VALUE                                          
002300         '   G E S T I O N   D E   C A R T E R A   D E'.                  
002310     02  FILLER  PIC X(20) VALUE '  P R O Y E C T O S'.                   
002320     02  FILLER  PIC X(67) VALUE SPACES.                                  
002330 01  WKS-LINEA-ENCABEZADO-2.                                              
002340     02  FILLER  PIC X(20) VALUE 'FECHA DE PROCESO : '.                   
002350     02  WKS-ENC-FECHA      PIC 9(04)/99/99.                              
002360     02  FILLER  PIC X(102) VALUE SPACES.                                 
002370                                                                          
002380******************************************************************        
002390 PROCEDURE DIVISION.                                                      
002400 000-MAIN SECTION.                                                        
002410     PERFORM 100-INICIO-I            THRU 100-INICIO-I-E                  
002420     PERFORM 200-LEER-PROYECTO       THRU 200-LEER-PROYECTO-E             
002430     PERFORM 300-PROCESAR-PROYECTO   THRU 300-PROCESAR-PROYECTO-E         
002440             UNTIL WKS-FIN-PROYECTO                                       
002450     PERFORM 700-IMPRIMIR-REPORTE    THRU 700-IMPRIMIR-REPORTE-E          
002460     PERFORM 900-ESTADISTICAS        THRU 900-ESTADISTICAS-E              
002470     PERFORM 999-CERRAR-ARCHIVOS     THRU 999-CERRAR-ARCHIVOS-E           
002480     STOP RUN.                                                            
002490 000-MAIN-E. EXIT.                                                        
002500                                                                          
002510*-----------------------------------------------------------------        
002520 100-INICIO-I SECTION.                                                    
002530     ACCEPT WKS-TARJETA-FECHA FROM SYSIN                                  
002540                                                                          
002550     OPEN INPUT  PROYECTO                                                 
002560     OPEN OUTPUT REPORTE                                                  
002570     IF FS-PROYECTO NOT EQUAL ZEROS                                       
002580        MOVE 'PROYECTO' TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002590        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002600     END-IF                                                               
002610     IF FS-REPORTE NOT EQUAL ZEROS                                        
002620        MOVE 'REPORTE'  TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002630        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002640     END-IF.                                                              
002650 100-INICIO-I-E. EXIT.                                                    
002660                                                                          
002670*-----------------------------------------------------------------        
002680 200-LEER-PROYECTO SECTION.                                               
002690     READ PROYECTO                                                        
002700        AT END                                                            
002710           MOVE 'Y' TO WKS-FIN-PROYECTO-SW                                
002720        NOT AT END                                                        
002730           ADD 1 TO WKS-CONT-LEIDOS-PROYECTO                              
002740     END-READ.                                                            
002750 200-LEER-PROYECTO-E. EXIT.                                               
002760                                                                          
002770*-----------------------------------------------------------------        
002780 300-PROCESAR-PROYECTO SECTION.                                           
002790     PERFORM 310-ACUMULAR-POR-ESTADO                                      
002800             THRU 310-ACUMULAR-POR-ESTADO-E                               
002810     IF PROY-EST-CERRADO AND PROY-FECHA-FIN-REAL NOT = ZEROS              
002820        PERFORM 320-ACUMULAR-DURACION                                     
002830                THRU 320-ACUMULAR-DURACION-E                              
002840     END-IF                                                               
002850     PERFORM 330-ACUMULAR-MIEMBROS THRU 330-ACUMULAR-MIEMBROS-E           
002860     PERFORM 200-LEER-PROYECTO THRU 200-LEER-PROYECTO-E.                  
002870 300-PROCESAR-PROYECTO-E. EXIT.                                           
002880                                                                          
002890*-----------------------------------------------------------------        
002900 310-ACUMULAR-POR-ESTADO SECTION.                                         
002910     SET WKS-IX-STA TO 1                                                  
002920     SEARCH ALL WKS-STA-ENT                                               
002930        AT END                                                            
002940           DISPLAY 'ESTADO DE PROYECTO DESCONOCIDO : '                    
002950                   PROY-CODIGO ' - ' PROY-ESTADO                          
002960        WHEN WKS-STA-CODIGO(WKS-IX-STA) = PROY-ESTADO                     
002970           SET WKS-IX-ACUM TO WKS-IX-STA                                  
002980           ADD 1 TO WKS-ACUM-CANTIDAD(WKS-IX-ACUM)                        
002990           ADD PROY-PRESUPUESTO-TOTAL                                     
003000                          TO WKS-ACUM-PRESUPUESTO(WKS-IX-ACUM)            
003010           ADD 1 TO WKS-TOTAL-PROYECTOS                                   
003020           ADD PROY-PRESUPUESTO-TOTAL TO WKS-TOTAL-PRESUPUESTO            
003030     END-SEARCH.                                                          
003040 310-ACUMULAR-POR-ESTADO-E. EXIT.                                         
003050                                                                          
003060*-----------------------------------------------------------------        
003070 320-ACUMULAR-DURACION SECTION.                                           
003080     MOVE PROY-FECHA-INICIO    TO WKS-FECHA-INICIO-N                      
003090     MOVE PROY-FECHA-FIN-REAL  TO WKS-FECHA-FIN-REAL-N                    
003100                                                                          
003110     MOVE WKS-FI-ANIO TO WKS-JUL-ANIO                                     
003120     MOVE WKS-FI-MES  TO WKS-JUL-MES                                      
003130     MOVE WKS-FI-DIA  TO WKS-JUL-DIA                                      
003140     PERFORM 600-CALCULAR-JULIANO THRU 600-CALCULAR-JULIANO-E             
003150     MOVE WKS-JULIANO-RESULTADO TO WKS-JULIANO-INICIO                     
003160                                                                          
003170     MOVE WKS-FF-ANIO TO WKS-JUL-ANIO                                     
003180     MOVE WKS-FF-MES  TO WKS-JUL-MES                                      
003190     MOVE WKS-FF-DIA  TO WKS-JUL-DIA                                      
003200     PERFORM 600-CALCULAR-JULIANO THRU 600-CALCULAR-JULIANO-E             
003210     MOVE WKS-JULIANO-RESULTADO TO WKS-JULIANO-FIN                        
003220                                                                          
003230     COMPUTE WKS-DIAS-PROYECTO =                                          
003240             WKS-JULIANO-FIN - WKS-JULIANO-INICIO                         
003250     IF WKS-DIAS-PROYECTO < 0                                             
003260        MOVE 0 TO WKS-DIAS-PROYECTO                                       
003270     END-IF                                                               
003280                                                                          
003290     ADD WKS-DIAS-PROYECTO  TO WKS-SUMA-DIAS-CERRADOS                     
003300     ADD 1                  TO WKS-CONT-CERRADOS-FECHA.                   
003310 320-ACUMULAR-DURACION-E. EXIT.                                           
003320                                                                          
003330*-----------------------------------------------------------------        
003340*    CALCULO DEL NUMERO DE DIA JULIANO (ALGORITMO CLASICO DE              
003350*    FLIEGEL Y VAN FLANDERN), TODO POR ARITMETICA ENTERA.                 
003360*    A = (14 - MES) / 12                                                  
003370*    Y = ANIO + 4800 - A                                                  
003380*    M = MES + 12*A - 3                                                   
003390*    JDN = DIA + (153*M+2)/5 + 365*Y + Y/4 - Y/100 + Y/400 - 32045        
003400*-----------------------------------------------------------------        
003410 600-CALCULAR-JULIANO SECTION.                                            
003420     COMPUTE WKS-JUL-A = (14 - WKS-JUL-MES) / 12                          
003430     COMPUTE WKS-JUL-Y = WKS-JUL-ANIO + 4800 - WKS-JUL-A                  
003440     COMPUTE WKS-JUL-M = WKS-JUL-MES + (12 * WKS-JUL-A) - 3               
003450                                                                          
003460     COMPUTE WKS-JUL-P1 = ((153 * WKS-JUL-M) + 2) / 5                     
003470     COMPUTE WKS-JUL-P2 = WKS-JUL-Y / 4                                   
003480     COMPUTE WKS-JUL-P3 = WKS-JUL-Y / 100                                 
003490     COMPUTE WKS-JUL-P4 = WKS-JUL-Y / 400                                 
003500                                                                          
003510     COMPUTE WKS-JULIANO-RESULTADO =                                      
003520             WKS-JUL-DIA + WKS-JUL-P1 + (365 * WKS-JUL-Y)                 
003530             + WKS-JUL-P2 - WKS-JUL-P3 + WKS-JUL-P4 - 32045.              
003540 600-CALCULAR-JULIANO-E. EXIT.                                            
003550                                                                          
003560*-----------------------------------------------------------------        
003570*    ACUMULA LOS MIEMBROS DEL PROYECTO A LA TABLA DE DISTINTOS,           
003580*    UNA SOLA VEZ POR MIEMBRO (BUSQUEDA LINEAL, LA TABLA SE               
003590*    ARMA EN MEMORIA Y NO VIENE ORDENADA).                                
003600*-----------------------------------------------------------------        
003610 330-ACUMULAR-MIEMBROS SECTION.                                           
003620     PERFORM 331-ACUMULAR-UN-MIEMBRO                                      
003630             THRU 331-ACUMULAR-UN-MIEMBRO-E                               
003640             VARYING WKS-IX-MIEM FROM 1 BY 1                              
003650             UNTIL WKS-IX-MIEM > PROY-CANT-MIEMBROS.                      
003660 330-ACUMULAR-MIEMBROS-E. EXIT.                                           
003670                                                                          
003680 331-ACUMULAR-UN-MIEMBRO SECTION.                                         
003690     MOVE 'N' TO WKS-ENCONTRADO-SW                                        
003700     PERFORM 332-BUSCAR-MIEMBRO-VISTO                                     
003710             THRU 332-BUSCAR-MIEMBRO-VISTO-E                              
003720             VARYING WKS-IX-BUSCA FROM 1 BY 1                             
003730             UNTIL WKS-IX-BUSCA > WKS-CANT-MIEMBROS-VISTOS                
003740                OR WKS-ENCONTRADO                                         
003750                                                                          
003760     IF NOT WKS-ENCONTRADO                                                
003770        ADD 1 TO WKS-CANT-MIEMBROS-VISTOS                                 
003780        MOVE PROY-MIEMBRO-COD(WKS-IX-MIEM)                                
003790             TO WKS-MV-CODIGO(WKS-CANT-MIEMBROS-VISTOS)                   
003800     END-IF.                                                              
003810 331-ACUMULAR-UN-MIEMBRO-E. EXIT.                                         
003820                                                                          
003830 332-BUSCAR-MIEMBRO-VISTO SECTION.                                        
003840     IF WKS-MV-CODIGO(WKS-IX-BUSCA)                                       
003850                   = PROY-MIEMBRO-COD(WKS-IX-MIEM)                        
003860        MOVE 'Y' TO WKS-ENCONTRADO-SW                                     
003870     END-IF.                                                              
003880 332-BUSCAR-MIEMBRO-VISTO-E. EXIT.                                        
003890                                                                          
003900*-----------------------------------------------------------------        
003910*    IMPRESION DEL REPORTE: ENCABEZADO, UNA LINEA DE DETALLE POR          
003920*    ESTADO QUE TENGA AL MENOS UN PROYECTO, TOTALES GENERALES E           
003930*    INDICADORES DE CIERRE.                                               
003940*-----------------------------------------------------------------        
003950 700-IMPRIMIR-REPORTE SECTION.                                            
003960     PERFORM 710-IMPRIMIR-ENCABEZADO                                      
003970             THRU 710-IMPRIMIR-ENCABEZADO-E                               
003980     PERFORM 720-IMPRIMIR-DETALLE    THRU 720-IMPRIMIR-DETALLE-E          
003990             VARYING WKS-IX-STA FROM 1 BY 1                               
004000             UNTIL WKS-IX-STA > 8                                         
004010     PERFORM 730-IMPRIMIR-TOTALES    THRU 730-IMPRIMIR-TOTALES-E          
004020     PERFORM 740-IMPRIMIR-INDICADORES                                     
004030             THRU 740-IMPRIMIR-INDICADORES-E.                             
004040 700-IMPRIMIR-REPORTE-E. EXIT.                                            
004050                                                                          
004060 710-IMPRIMIR-ENCABEZADO SECTION.                                         
004070     MOVE WKS-FECHA-PROCESO TO WKS-ENC-FECHA                              
004080     WRITE LIN-IMPRESION FROM WKS-LINEA-ENCABEZADO-1                      
004090           AFTER ADVANCING C01                                            
004100     WRITE LIN-IMPRESION FROM WKS-LINEA-ENCABEZADO-2                      
004110           AFTER ADVANCING 2 LINES                                        
004120     MOVE SPACES TO LIN-IMPRESION                                         
004130     WRITE LIN-IMPRESION AFTER ADVANCING 1 LINES.                         
004140 710-IMPRIMIR-ENCABEZADO-E. EXIT.                                         
004150                                                                          
004160 720-IMPRIMIR-DETALLE SECTION.                                            
004170     SET WKS-IX-ACUM TO WKS-IX-STA                                        
004180     IF WKS-ACUM-CANTIDAD(WKS-IX-ACUM) > 0                                
004190        MOVE WKS-STA-NOMBRE(WKS-IX-STA) TO LDE-DESCRIPCION-ESTADO         
004200        MOVE WKS-ACUM-CANTIDAD(WKS-IX-ACUM) TO LDE-CANTIDAD-PROY          
004210        MOVE WKS-ACUM-PRESUPUESTO(WKS-IX-ACUM)                            
004220                                    TO LDE-PRESUPUESTO-TOTAL              
004230        WRITE LIN-IMPRESION FROM LIN-DETALLE-ESTADO                       
004240              AFTER ADVANCING 1 LINES                                     
004250     END-IF.                                                              
004260 720-IMPRIMIR-DETALLE-E. EXIT.                                            
004270                                                                          
004280 730-IMPRIMIR-TOTALES SECTION.                                            
004290     MOVE SPACES TO LIN-IMPRESION                                         
004300     WRITE LIN-IMPRESION AFTER ADVANCING 1 LINES                          
004310     MOVE 'TOTAL DE LA CARTERA '     TO LTG-LITERAL                       
004320     MOVE WKS-TOTAL-PROYECTOS        TO LTG-CANTIDAD-PROY                 
004330     MOVE WKS-TOTAL-PRESUPUESTO      TO LTG-PRESUPUESTO-TOTAL             
004340     WRITE LIN-IMPRESION FROM LIN-TOTALES-GENERALES                       
004350           AFTER ADVANCING 1 LINES.                                       
004360 730-IMPRIMIR-TOTALES-E. EXIT.                                            
004370                                                                          
004380 740-IMPRIMIR-INDICADORES SECTION.                                        
004390     IF WKS-CONT-CERRADOS-FECHA > 0                                       
004400        COMPUTE WKS-PROMEDIO-DIAS ROUNDED =                               
004410                WKS-SUMA-DIAS-CERRADOS / WKS-CONT-CERRADOS-FECHA          
004420     ELSE                                                                 
004430        MOVE 0 TO WKS-PROMEDIO-DIAS                                       
004440     END-IF                                                               
004450                                                                          
004460     MOVE SPACES TO LIN-IMPRESION                                         
004470     WRITE LIN-IMPRESION AFTER ADVANCING 1 LINES                          
004480     MOVE 'DURACION PROMEDIO   '      TO LIC-LITERAL                      
004490     MOVE WKS-PROMEDIO-DIAS           TO LIC-PROMEDIO-DIAS                
004500     MOVE WKS-CANT-MIEMBROS-VISTOS    TO LIC-MIEMBROS-DISTINTOS           
004510     WRITE LIN-IMPRESION FROM LIN-INDICADORES-CIERRE                      
004520           AFTER ADVANCING 1 LINES.                                       
004530 740-IMPRIMIR-INDICADORES-E. EXIT.                                        
004540                                                                          
004550*-----------------------------------------------------------------        
004560 900-ESTADISTICAS SECTION.                                                
004570     DISPLAY                                                              
004580     '**********************************************************'         
004590     DISPLAY                                                              
004600     '*            E S T A D I S T I C A S  GPPT0040          *'          
004610     DISPLAY                                                              
004620     '**********************************************************'         
004630                                                                          
004640     MOVE WKS-CONT-LEIDOS-PROYECTO  TO WKS-MASK                           
004650     DISPLAY 'PROYECTOS LEIDOS                         :' WKS-MASK        
004660     MOVE WKS-CONT-CERRADOS-FECHA   TO WKS-MASK                           
004670     DISPLAY 'PROYECTOS ENCERRADOS CON FECHA FIN REAL  :' WKS-MASK        
004680     MOVE WKS-CANT-MIEMBROS-VISTOS  TO WKS-MASK                           
004690     DISPLAY 'MIEMBROS DISTINTOS DE LA CARTERA        :' WKS-MASK.        
004700 900-ESTADISTICAS-E. EXIT.                                                
004710                                                                          
004720*-----------------------------------------------------------------        
004730 999-CERRAR-ARCHIVOS SECTION.                                             
004740     CLOSE PROYECTO REPORTE.                                              
004750 999-CERRAR-ARCHIVOS-E. EXIT.                                             
004760                                                                          
004770*-----------------------------------------------------------------        
004780*    REPORTA ERROR FATAL DE ARCHIVO Y TERMINA EL PROGRAMA.                
004790*-----------------------------------------------------------------        
004800 950-ERROR-FATAL SECTION.                                                 
004810     DISPLAY '* ERROR FATAL DE ARCHIVO EN ' WKS-PROGRAMA                  
004820     DISPLAY '* ARCHIVO  : ' ARCHIVO                                      
004830     DISPLAY '* ACCION   : ' ACCION                                       
004840     MOVE 91 TO RETURN-CODE                                               
004850     STOP RUN.                                                            
004860 950-ERROR-FATAL-E. EXIT.                                                 
