000100******************************************************************        
000110* COPY        : GPRPT0                                         *          
000120* APLICACION  : GESTION DE CARTERA DE PROYECTOS                 *         
000130* DESCRIPCION : AREA DE IMPRESION DEL REPORTE DE CARTERA DE     *         
000140*             : PROYECTOS (GPPT0040).  UNA SOLA AREA DE 132     *         
000150*             : POSICIONES, REDEFINIDA SEGUN EL TIPO DE LINEA   *         
000160*             : QUE SE ESTE ESCRIBIENDO (DETALLE POR ESTADO,    *         
000170*             : TOTALES GENERALES, O INDICADORES DE CIERRE).    *         
000180* LONGITUD    : 132 POSICIONES (IMPRESION).                     *         
000190******************************************************************        
000200*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000210*  ----------  -------------------  ---------------------------  *        
000220*  09/06/1996  E. RAMIREZ  (EDR)    VERSION INICIAL DEL LAYOUT.  *CFSI1147
000230*  14/01/1999  D. RAMIREZ  (DRA)    SE AGREGA LA VARIANTE DE     *CFSI2203
000240*                                   INDICADORES DE CIERRE.       *        
000250******************************************************************        
000260 01  LIN-DETALLE-ESTADO.                                                  
000270     02  LDE-DESCRIPCION-ESTADO  PIC X(20).                               
000280     02  FILLER                  PIC X(02)      VALUE SPACES.             
000290     02  LDE-CANTIDAD-PROY       PIC Z(04)9.                              
000300     02  FILLER                  PIC X(02)      VALUE SPACES.             
000310     02  LDE-PRESUPUESTO-TOTAL   PIC Z(12)9.99.                           
000320     02  FILLER                  PIC X(87)      VALUE SPACES.             
000330                                                                          
000340 01  LIN-TOTALES-GENERALES REDEFINES LIN-DETALLE-ESTADO.                  
000350     02  LTG-LITERAL             PIC X(20).                               
000360     02  FILLER                  PIC X(02).                               
000370     02  LTG-CANTIDAD-PROY       PIC Z(04)9.                              
000380     02  FILLER                  PIC X(02).                               
000390     02  LTG-PRESUPUESTO-TOTAL   PIC Z(12)9.99.                           
000400     02  FILLER                  PIC X(87).                               
000410                                                                          
000420 01  LIN-INDICADORES-CIERRE REDEFINES LIN-DETALLE-ESTADO.                 
000430     02  LIC-LITERAL             PIC X(20).                               
000440     02  FILLER                  PIC X(02).                               
000450     02  LIC-PROMEDIO-DIAS       PIC Z(04)9.99.                           
000460     02  FILLER                  PIC X(02).                               
000470     02  LIC-MIEMBROS-DISTINTOS  PIC Z(04)9.                              
000480     02  FILLER                  PIC X(95).                               
