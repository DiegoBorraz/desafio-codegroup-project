000100******************************************************************        
000110* FECHA       : 03/07/1996                                       *        
000120* PROGRAMADOR : E. RAMIREZ (EDR)                                 *        
000130* APLICACION  : GESTION DE CARTERA DE PROYECTOS                  *        
000140* PROGRAMA    : GPPE0030                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : FLUJO DEDICADO DE CAMBIO DE ESTADO Y BAJA DE     *        
000170*             : PROYECTOS.  INTERCALA EL MAESTRO DE PROYECTOS    *        
000180*             : (VIEJO) CONTRA UN ARCHIVO DE TARJETAS DE         *        
000190*             : TRANSACCION (AMBOS ORDENADOS POR PROY-CODIGO) Y  *        
000200*             : GENERA EL MAESTRO DE PROYECTOS NUEVO.  VALIDA LA *        
000210*             : SECUENCIA DE ESTADOS Y LA REGLA DE BLOQUEO DE    *        
000220*             : BAJA.  AL LLEGAR A COMPLETED FIJA LA FECHA FIN   *        
000230*             : REAL CON LA FECHA DE PROCESO DE LA TARJETA       *        
000240*             : INICIAL.                                        *         
000250* ARCHIVOS    : PROYECTO (VIEJO), TRANSACC, PROYNVO, RECHAZOS.   *        
000260* ACCION (ES) : A=ACTUALIZA ESTADO, B=BAJA.                      *        
000270* PROGRAMA(S) : NINGUNO.                                         *        
000280******************************************************************        
000290*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000300*  ----------  -------------------  ---------------------------  *        
000310*  03/07/1996  E. RAMIREZ  (EDR)    VERSION INICIAL. TICKET      *CFSI1158
000320*                                   CFSI-1158.                   *        
000330*  21/01/1999  D. RAMIREZ  (DRA)    REVISION Y2K; LA TARJETA DE  *CFSI2203
000340*                                   FECHA DE PROCESO SIGUE       *        
000350*                                   VINIENDO EN AAAAMMDD DE 8    *        
000360*                                   POSICIONES.  TICKET          *        
000370*                                   CFSI-2203.                   *        
000380*  02/05/2001  D. RAMIREZ  (DRA)    SE AGREGA EL BLOQUEO DE BAJA *GPP-0074
000390*                                   PARA PROYECTOS STARTED,      *        
000400*                                   PLANNED CON TRABAJO EN       *        
000410*                                   CURSO O YA CERRADOS.  TICKET *        
000420*                                   GPP-0074.                    *        
000430*  15/05/2001  D. RAMIREZ  (DRA)    SE MARCA RCH-TIPO-PROYECTO   *GPP-0058
000440*                                   AL ESCRIBIR EL RECHAZO, YA   *        
000450*                                   QUE GPERRO0 AHORA TAMBIEN    *        
000460*                                   LISTA RECHAZOS DE MIEMBRO.   *        
000470*                                   TICKET GPP-0058.             *        
000480*  08/02/2002  D. RAMIREZ  (DRA)    SE PASAN A 77 LOS CAMPOS DE  *GPP-0097
000490*                                   UNA SOLA POSICION (PROGRAMA, *        
000500*                                   SECUENCIAS, FS-xxxx, ARCHIVO *        
000510*                                   Y ACCION).  TICKET GPP-0097. *        
000520******************************************************************        
000530 IDENTIFICATION DIVISION.                                                 
000540 PROGRAM-ID.                    GPPE0030.                                 
000550 AUTHOR.                        E RAMIREZ.                                
000560 INSTALLATION.                  CARTERA DE PROYECTOS.                     
000570 DATE-WRITTEN.                  03/07/1996.                               
000580 DATE-COMPILED.                 08/02/2002.                               
000590 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT PROYECTO ASSIGN   TO PROYECTO                                 
000670            ORGANIZATION      IS SEQUENTIAL                               
000680            FILE STATUS       IS FS-PROYECTO.                             
000690     SELECT TRANSACC ASSIGN   TO TRANSACC                                 
000700            ORGANIZATION      IS SEQUENTIAL                               
000710            FILE STATUS       IS FS-TRANSACC.                             
000720     SELECT PROYNVO  ASSIGN   TO PROYNVO                                  
000730            ORGANIZATION      IS SEQUENTIAL                               
000740            FILE STATUS       IS FS-PROYNVO.                              
000750     SELECT RECHAZOS ASSIGN   TO RECHAZOS                                 
000760            ORGANIZATION      IS LINE SEQUENTIAL                          
000770            FILE STATUS       IS FS-RECHAZO.                              
000780                                                                          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810*1 -->MAESTRO DE PROYECTOS (VIEJO)                                        
000820 FD  PROYECTO.                                                            
000830     COPY GPPROY0.                                                        
000840                                                                          
000850*2 -->TARJETAS DE TRANSACCION DE CAMBIO DE ESTADO / BAJA                  
000860 FD  TRANSACC.                                                            
000870 01  REG-TRANSACCION.                                                     
000880     02  TRANS-PROY-CODIGO          PIC 9(06).                            
000890     02  TRANS-ACCION                PIC X(01).                           
000900         88  TRANS-ES-ACTUALIZA-ESTADO     VALUE 'A'.                     
000910         88  TRANS-ES-BAJA                 VALUE 'B'.                     
000920     02  TRANS-NUEVO-ESTADO          PIC X(16).                           
000930     02  FILLER                      PIC X(57)  VALUE SPACES.             
000940                                                                          
000950*3 -->MAESTRO DE PROYECTOS (NUEVO)                                        
000960 FD  PROYNVO.                                                             
000970 01  REG-PROYECTO-NUEVO              PIC X(240).                          
000980                                                                          
000990*4 -->LISTADO DE RECHAZOS DE TRANSACCION                                  
001000 FD  RECHAZOS.                                                            
001010 01  REG-RECHAZO                     PIC X(132).                          
001020                                                                          
001030 WORKING-STORAGE SECTION.                                                 
001040******************************************************************        
001050*          C A M P O S   D E   U N A   S O L A   P O S I C I O N *        
001060******************************************************************        
001070 77  WKS-PROGRAMA                   PIC X(08)  VALUE 'GPPE0030'.          
001080 77  WKS-SEC-ACTUAL                 PIC 9(02)  COMP VALUE ZEROS.          
001090 77  WKS-SEC-NUEVA                  PIC 9(02)  COMP VALUE ZEROS.          
001100 77  FS-PROYECTO                    PIC 9(02)  VALUE ZEROS.               
001110 77  FS-TRANSACC                    PIC 9(02)  VALUE ZEROS.               
001120 77  FS-PROYNVO                     PIC 9(02)  VALUE ZEROS.               
001130 77  FS-RECHAZO                     PIC 9(02)  VALUE ZEROS.               
001140 77  ARCHIVO                        PIC X(08)  VALUE SPACES.              
001150 77  ACCION                         PIC X(10)  VALUE SPACES.              
001160******************************************************************        
001170*               C A M P O S    D E    T R A B A J O              *        
001180******************************************************************        
001190 01  WKS-CAMPOS-DE-TRABAJO.                                               
001200     02  WKS-MOTIVO-RECHAZO         PIC X(40)  VALUE SPACES.              
001210     02  FILLER                     PIC X(04)  VALUE SPACES.              
001220                                                                          
001230*   TARJETA DE FECHA DE PROCESO (LEIDA UNA SOLA VEZ DE SYSIN)             
001240 01  WKS-TARJETA-FECHA.                                                   
001250     02  WKS-FECHA-PROCESO          PIC 9(08)  VALUE ZEROS.               
001260     02  FILLER                     PIC X(72)  VALUE SPACES.              
001270                                                                          
001280*   INTERRUPTORES DE FIN DE ARCHIVO (TECNICA DE HIGH-VALUES)              
001290 01  WKS-SWITCHES.                                                        
001300     02  WKS-FIN-PROYECTO-SW        PIC X      VALUE 'N'.                 
001310         88  WKS-FIN-PROYECTO               VALUE 'Y'.                    
001320     02  WKS-FIN-TRANSACC-SW        PIC X      VALUE 'N'.                 
001330         88  WKS-FIN-TRANSACC               VALUE 'Y'.                    
001340     02  WKS-RECHAZADO-SW           PIC X      VALUE 'N'.                 
001350         88  WKS-RECHAZADO                  VALUE 'Y'.                    
001360     02  FILLER                     PIC X(04)  VALUE SPACES.              
001370                                                                          
001380*   LLAVES DE COMPARACION PARA EL INTERCALADO (PASAN A ALTAS EN           
001390*   FIN DE ARCHIVO PARA QUE EL PROYECTO O LA TRANSACCION QUE YA           
001400*   TERMINO NUNCA VUELVA A GANAR LA COMPARACION).                         
001410 01  WKS-LLAVE-PROYECTO             PIC X(06)  VALUE LOW-VALUES.          
001420 01  WKS-LLAVE-PROYECTO-NUM REDEFINES WKS-LLAVE-PROYECTO                  
001430                                     PIC 9(06).                           
001440 01  WKS-LLAVE-TRANSACC             PIC X(06)  VALUE LOW-VALUES.          
001450                                                                          
001460******************************************************************        
001470*        C O N T A D O R E S   E S T A D I S T I C A S           *        
001480******************************************************************        
001490 01  WKS-CONTADORES.                                                      
001500     02  WKS-CONT-LEIDOS-PROYECTO   PIC 9(07)  COMP VALUE ZEROS.          
001510     02  WKS-CONT-LEIDOS-TRANSACC   PIC 9(07)  COMP VALUE ZEROS.          
001520     02  WKS-CONT-ACTUALIZADOS      PIC 9(07)  COMP VALUE ZEROS.          
001530     02  WKS-CONT-BAJAS             PIC 9(07)  COMP VALUE ZEROS.          
001540     02  WKS-CONT-RECHAZADOS        PIC 9(07)  COMP VALUE ZEROS.          
001550     02  WKS-CONT-SIN-CAMBIO        PIC 9(07)  COMP VALUE ZEROS.          
001560     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.                        
001570                                                                          
001580*   VISTA EN GRUPO DE LA FECHA DE PROCESO PARA DESPLIEGUE                 
001590 01  WKS-FECHA-PROCESO-R REDEFINES WKS-TARJETA-FECHA.                     
001600     02  WKS-FP-ANIO                PIC 9(04).                            
001610     02  WKS-FP-MES                 PIC 9(02).                            
001620     02  WKS-FP-DIA                 PIC 9(02).                            
001630     02  FILLER                     PIC X(72).                            
001640                                                                          
001650******************************************************************        
001660*   TABLA DE SECUENCIA DE ESTADOS, ARMADA CON LITERALES (IGUAL   *        
001670*   A LA TECNICA DE TABLAS DE CATALOGO USADA EN OTROS PROGRAMAS  *        
001680*   DE LA APLICACION).  ORDENADA ALFABETICAMENTE PARA PODER      *        
001690*   USAR SEARCH ALL; EL NUMERO DE SECUENCIA ES EL QUE DEFINE EL  *        
001700*   ORDEN DE NEGOCIO, NO EL ORDEN FISICO DE LA TABLA.            *        
001710******************************************************************        
001720 01  WKS-TABLA-SECUENCIA-LIT.                                             
001730     02  FILLER  PIC X(18)  VALUE 'COMPLETED       07'.                   
001740     02  FILLER  PIC X(18)  VALUE 'IN_PROGRESS     06'.                   
001750     02  FILLER  PIC X(18)  VALUE 'PLANNED         05'.                   
001760     02  FILLER  PIC X(18)  VALUE 'REVIEW_APPROVED 03'.                   
001770     02  FILLER  PIC X(18)  VALUE 'REVIEW_COMPLETED02'.                   
001780     02  FILLER  PIC X(18)  VALUE 'STARTED         04'.                   
001790     02  FILLER  PIC X(18)  VALUE 'UNDER_REVIEW    01'.                   
001800 01  WKS-TABLA-SECUENCIA REDEFINES WKS-TABLA-SECUENCIA-LIT.               
001810     02  WKS-SEC-ENT OCCURS 7 TIMES                                       
001820                     ASCENDING KEY WKS-SEC-ESTADO                         
001830                     INDEXED BY WKS-IX-SEC.                               
001840         03  WKS-SEC-ESTADO         PIC X(16).                            
001850         03  WKS-SEC-NUMERO         PIC 9(02).                            
001860                                                                          
001870******************************************************************        
001880*         AREA DE RECHAZO DE TRANSACCIONES (GPERRO0)             *        
001890******************************************************************        
001900 01  LIN-RECHAZO-AREA.                                                    
001910     COPY GPERRO0.                                                        
001920                                                                          
001930*   LOS FS-xxxx, ARCHIVO Y ACCION QUEDARON COMO 77, VER BLOQUE DE         
001940*   CAMPOS DE UNA SOLA POSICION AL INICIO DE LA WORKING-STORAGE.          
001950                                                                          
001960******************************************************************        
001970 PROCEDURE DIVISION.                                                      
001980 000-MAIN SECTION.                                                        
001990     PERFORM 100-INICIO-I            THRU 100-INICIO-I-E                  
002000     PERFORM 110-LEER-PRIMEROS       THRU 110-LEER-PRIMEROS-E             
002010     PERFORM 200-INTERCALAR          THRU 200-INTERCALAR-E                
002020             UNTIL WKS-FIN-PROYECTO AND WKS-FIN-TRANSACC                  
002030     PERFORM 900-ESTADISTICAS        THRU 900-ESTADISTICAS-E              
002040     PERFORM 999-CERRAR-ARCHIVOS     THRU 999-CERRAR-ARCHIVOS-E           
002050     STOP RUN.                                                            
002060 000-MAIN-E. EXIT.                                                        
002070                                                                          
002080*-----------------------------------------------------------------        
002090*    TARJETA DE FECHA DE PROCESO (UNICA), IGUAL A LA RUTINA DE            
002100*    PROCESOS-FECHA DE LOS DEMAS PROGRAMAS DE LA CARTERA.                 
002110*-----------------------------------------------------------------        
002120 100-INICIO-I SECTION.                                                    
002130     ACCEPT WKS-TARJETA-FECHA FROM SYSIN                                  
002140     DISPLAY 'FECHA DE PROCESO RECIBIDA : ' WKS-FECHA-PROCESO             
002150                                                                          
002160     OPEN INPUT  PROYECTO                                                 
002170     OPEN INPUT  TRANSACC                                                 
002180     OPEN OUTPUT PROYNVO                                                  
002190     OPEN OUTPUT RECHAZOS                                                 
002200                                                                          
002210     IF FS-PROYECTO NOT EQUAL ZEROS                                       
002220        MOVE 'PROYECTO' TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002230        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002240     END-IF                                                               
002250     IF FS-TRANSACC NOT EQUAL ZEROS                                       
002260        MOVE 'TRANSACC' TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002270        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002280     END-IF                                                               
002290     IF FS-PROYNVO NOT EQUAL ZEROS                                        
002300        MOVE 'PROYNVO'  TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002310        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002320     END-IF                                                               
002330     IF FS-RECHAZO NOT EQUAL ZEROS                                        
002340        MOVE 'RECHAZOS' TO ARCHIVO MOVE 'OPEN' TO ACCION                  
002350        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002360     END-IF.                                                              
002370 100-INICIO-I-E. EXIT.                                                    
002380                                                                          
002390*-----------------------------------------------------------------        
002400 110-LEER-PRIMEROS SECTION.                                               
002410     PERFORM 120-LEER-PROYECTO THRU 120-LEER-PROYECTO-E                   
002420     PERFORM 130-LEER-TRANSACC THRU 130-LEER-TRANSACC-E.                  
002430 110-LEER-PRIMEROS-E. EXIT.                                               
002440                                                                          
002450*-----------------------------------------------------------------        
002460 120-LEER-PROYECTO SECTION.                                               
002470     READ PROYECTO                                                        
002480        AT END                                                            
002490           MOVE 'Y'         TO WKS-FIN-PROYECTO-SW                        
002500           MOVE HIGH-VALUES TO WKS-LLAVE-PROYECTO                         
002510        NOT AT END                                                        
002520           ADD 1 TO WKS-CONT-LEIDOS-PROYECTO                              
002530           MOVE PROY-CODIGO TO WKS-LLAVE-PROYECTO                         
002540     END-READ.                                                            
002550 120-LEER-PROYECTO-E. EXIT.                                               
002560                                                                          
002570*-----------------------------------------------------------------        
002580 130-LEER-TRANSACC SECTION.                                               
002590     READ TRANSACC                                                        
002600        AT END                                                            
002610           MOVE 'Y'         TO WKS-FIN-TRANSACC-SW                        
002620           MOVE HIGH-VALUES TO WKS-LLAVE-TRANSACC                         
002630        NOT AT END                                                        
002640           ADD 1 TO WKS-CONT-LEIDOS-TRANSACC                              
002650           MOVE TRANS-PROY-CODIGO TO WKS-LLAVE-TRANSACC                   
002660     END-READ.                                                            
002670 130-LEER-TRANSACC-E. EXIT.                                               
002680                                                                          
002690*-----------------------------------------------------------------        
002700*    UNA ITERACION DEL INTERCALADO MAESTRO-TRANSACCION:                   
002710*    - LLAVE PROYECTO MENOR  : EL PROYECTO PASA SIN CAMBIOS.              
002720*    - LLAVE TRANSACC MENOR  : TRANSACCION SIN PROYECTO, RECHAZO.         
002730*    - LLAVES IGUALES        : SE APLICA LA TRANSACCION.                  
002740*-----------------------------------------------------------------        
002750 200-INTERCALAR SECTION.                                                  
002760     EVALUATE TRUE                                                        
002770        WHEN WKS-LLAVE-PROYECTO < WKS-LLAVE-TRANSACC                      
002780           PERFORM 210-PASAR-SIN-CAMBIO                                   
002790                   THRU 210-PASAR-SIN-CAMBIO-E                            
002800           PERFORM 120-LEER-PROYECTO    THRU 120-LEER-PROYECTO-E          
002810        WHEN WKS-LLAVE-TRANSACC < WKS-LLAVE-PROYECTO                      
002820           PERFORM 220-TRANSACCION-HUERFANA                               
002830                   THRU 220-TRANSACCION-HUERFANA-E                        
002840           PERFORM 130-LEER-TRANSACC    THRU 130-LEER-TRANSACC-E          
002850        WHEN OTHER                                                        
002860           PERFORM 230-APLICAR-TRANSACCION                                
002870                   THRU 230-APLICAR-TRANSACCION-E                         
002880           PERFORM 120-LEER-PROYECTO    THRU 120-LEER-PROYECTO-E          
002890           PERFORM 130-LEER-TRANSACC    THRU 130-LEER-TRANSACC-E          
002900     END-EVALUATE.                                                        
002910 200-INTERCALAR-E. EXIT.                                                  
002920                                                                          
002930*-----------------------------------------------------------------        
002940 210-PASAR-SIN-CAMBIO SECTION.                                            
002950     WRITE REG-PROYECTO-NUEVO FROM REG-PROYECTO                           
002960     IF FS-PROYNVO NOT EQUAL ZEROS                                        
002970        MOVE 'PROYNVO' TO ARCHIVO MOVE 'WRITE' TO ACCION                  
002980        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002990     ELSE                                                                 
003000        ADD 1 TO WKS-CONT-SIN-CAMBIO                                      
003010     END-IF.                                                              
003020 210-PASAR-SIN-CAMBIO-E. EXIT.                                            
003030                                                                          
003040*-----------------------------------------------------------------        
003050 220-TRANSACCION-HUERFANA SECTION.                                        
003060     MOVE TRANS-PROY-CODIGO   TO RCH-CODIGO-PROYECTO                      
003070     MOVE 'PROYECTO NO EXISTE EN EL MAESTRO PARA LA TRANSACCION'          
003080                              TO RCH-MOTIVO                               
003090     PERFORM 480-ESCRIBIR-RECHAZO THRU 480-ESCRIBIR-RECHAZO-E.            
003100 220-TRANSACCION-HUERFANA-E. EXIT.                                        
003110                                                                          
003120*-----------------------------------------------------------------        
003130 230-APLICAR-TRANSACCION SECTION.                                         
003140     MOVE 'N'    TO WKS-RECHAZADO-SW                                      
003150     MOVE SPACES TO WKS-MOTIVO-RECHAZO                                    
003160                                                                          
003170     EVALUATE TRUE                                                        
003180        WHEN TRANS-ES-ACTUALIZA-ESTADO                                    
003190           PERFORM 240-VALIDAR-CAMBIO-ESTADO                              
003200                   THRU 240-VALIDAR-CAMBIO-ESTADO-E                       
003210        WHEN TRANS-ES-BAJA                                                
003220           PERFORM 260-VALIDAR-BAJA THRU 260-VALIDAR-BAJA-E               
003230        WHEN OTHER                                                        
003240           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
003250           MOVE 'CODIGO DE ACCION DE TRANSACCION INVALIDO'                
003260                              TO WKS-MOTIVO-RECHAZO                       
003270     END-EVALUATE                                                         
003280                                                                          
003290     IF WKS-RECHAZADO                                                     
003300        MOVE PROY-CODIGO          TO RCH-CODIGO-PROYECTO                  
003310        MOVE WKS-MOTIVO-RECHAZO   TO RCH-MOTIVO                           
003320        PERFORM 480-ESCRIBIR-RECHAZO THRU 480-ESCRIBIR-RECHAZO-E          
003330        PERFORM 210-PASAR-SIN-CAMBIO THRU 210-PASAR-SIN-CAMBIO-E          
003340     END-IF.                                                              
003350 230-APLICAR-TRANSACCION-E. EXIT.                                         
003360                                                                          
003370*-----------------------------------------------------------------        
003380*    CAMBIO DE ESTADO.  CANCELLED SE PERMITE DESDE CUALQUIER              
003390*    ESTADO; CUALQUIER OTRO CAMBIO DEBE SER EXACTAMENTE EL                
003400*    SIGUIENTE DE LA SECUENCIA.  SI EL NUEVO ESTADO ES COMPLETED          
003410*    SE FIJA LA FECHA FIN REAL CON LA FECHA DE PROCESO.                   
003420*-----------------------------------------------------------------        
003430 240-VALIDAR-CAMBIO-ESTADO SECTION.                                       
003440     IF TRANS-NUEVO-ESTADO = 'CANCELLED       '                           
003450        SET PROY-EST-CANCELADO TO TRUE                                    
003460        ADD 1 TO WKS-CONT-ACTUALIZADOS                                    
003470        PERFORM 210-PASAR-SIN-CAMBIO THRU 210-PASAR-SIN-CAMBIO-E          
003480     ELSE                                                                 
003490        PERFORM 250-BUSCAR-SECUENCIAS                                     
003500                THRU 250-BUSCAR-SECUENCIAS-E                              
003510        IF WKS-RECHAZADO                                                  
003520           CONTINUE                                                       
003530        ELSE                                                              
003540           IF WKS-SEC-NUEVA NOT = WKS-SEC-ACTUAL + 1                      
003550              MOVE 'Y' TO WKS-RECHAZADO-SW                                
003560              MOVE 'TRANSICION DE ESTADO NO VALIDA'                       
003570                                TO WKS-MOTIVO-RECHAZO                     
003580           ELSE                                                           
003590              MOVE TRANS-NUEVO-ESTADO TO PROY-ESTADO                      
003600              IF PROY-EST-CERRADO                                         
003610                 MOVE WKS-FECHA-PROCESO TO PROY-FECHA-FIN-REAL            
003620              END-IF                                                      
003630              ADD 1 TO WKS-CONT-ACTUALIZADOS                              
003640              PERFORM 210-PASAR-SIN-CAMBIO                                
003650                      THRU 210-PASAR-SIN-CAMBIO-E                         
003660           END-IF                                                         
003670        END-IF                                                            
003680     END-IF.                                                              
003690 240-VALIDAR-CAMBIO-ESTADO-E. EXIT.                                       
003700                                                                          
003710 250-BUSCAR-SECUENCIAS SECTION.                                           
003720     SET WKS-IX-SEC TO 1                                                  
003730     SEARCH ALL WKS-SEC-ENT                                               
003740        AT END                                                            
003750           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
003760           MOVE 'ESTADO ACTUAL DEL PROYECTO NO ES VALIDO'                 
003770                             TO WKS-MOTIVO-RECHAZO                        
003780        WHEN WKS-SEC-ESTADO(WKS-IX-SEC) = PROY-ESTADO                     
003790           MOVE WKS-SEC-NUMERO(WKS-IX-SEC) TO WKS-SEC-ACTUAL              
003800     END-SEARCH                                                           
003810                                                                          
003820     IF NOT WKS-RECHAZADO                                                 
003830        SET WKS-IX-SEC TO 1                                               
003840        SEARCH ALL WKS-SEC-ENT                                            
003850           AT END                                                         
003860              MOVE 'Y' TO WKS-RECHAZADO-SW                                
003870              MOVE 'NUEVO ESTADO SOLICITADO NO ES VALIDO'                 
003880                             TO WKS-MOTIVO-RECHAZO                        
003890           WHEN WKS-SEC-ESTADO(WKS-IX-SEC) = TRANS-NUEVO-ESTADO           
003900              MOVE WKS-SEC-NUMERO(WKS-IX-SEC) TO WKS-SEC-NUEVA            
003910        END-SEARCH                                                        
003920     END-IF.                                                              
003930 250-BUSCAR-SECUENCIAS-E. EXIT.                                           
003940                                                                          
003950*-----------------------------------------------------------------        
003960*    BAJA DE PROYECTO.  LOS PROYECTOS STARTED, IN_PROGRESS O              
003970*    COMPLETED NO SE PUEDEN DAR DE BAJA; EN ESE CASO SE RECHAZA           
003980*    LA TRANSACCION Y EL PROYECTO PASA SIN CAMBIOS.  EN CASO              
003990*    CONTRARIO EL PROYECTO SIMPLEMENTE NO SE ESCRIBE AL MAESTRO           
004000*    NUEVO (QUEDA ELIMINADO).                                             
004010*-----------------------------------------------------------------        
004020 260-VALIDAR-BAJA SECTION.                                                
004030     IF PROY-EST-INICIADO OR PROY-EST-EN-CURSO OR PROY-EST-CERRADO        
004040        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
004050        MOVE 'PROYECTO ACTIVO, NO SE PUEDE DAR DE BAJA'                   
004060                           TO WKS-MOTIVO-RECHAZO                          
004070     ELSE                                                                 
004080        ADD 1 TO WKS-CONT-BAJAS                                           
004090     END-IF.                                                              
004100 260-VALIDAR-BAJA-E. EXIT.                                                
004110                                                                          
004120*-----------------------------------------------------------------        
004130 480-ESCRIBIR-RECHAZO SECTION.                                            
004140     SET RCH-TIPO-PROYECTO    TO TRUE                                     
004150     WRITE REG-RECHAZO FROM LIN-RECHAZO                                   
004160     IF FS-RECHAZO NOT EQUAL ZEROS                                        
004170        MOVE 'RECHAZOS' TO ARCHIVO MOVE 'WRITE' TO ACCION                 
004180        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
004190     ELSE                                                                 
004200        ADD 1 TO WKS-CONT-RECHAZADOS                                      
004210        DISPLAY 'TRANSACCION RECHAZADA ' RCH-CODIGO-PROYECTO              
004220                ' - ' RCH-MOTIVO                                          
004230     END-IF.                                                              
004240 480-ESCRIBIR-RECHAZO-E. EXIT.                                            
004250                                                                          
004260*-----------------------------------------------------------------        
004270 900-ESTADISTICAS SECTION.                                                
004280     DISPLAY                                                              
004290     '**********************************************************'         
004300     DISPLAY                                                              
004310     '*            E S T A D I S T I C A S  GPPE0030          *'          
004320     DISPLAY                                                              
004330     '**********************************************************'         
004340                                                                          
004350     MOVE WKS-CONT-LEIDOS-PROYECTO TO WKS-MASK                            
004360     DISPLAY 'PROYECTOS LEIDOS DEL MAESTRO VIEJO       :' WKS-MASK        
004370     MOVE WKS-CONT-LEIDOS-TRANSACC TO WKS-MASK                            
004380     DISPLAY 'TRANSACCIONES LEIDAS                     :' WKS-MASK        
004390     MOVE WKS-CONT-ACTUALIZADOS    TO WKS-MASK                            
004400     DISPLAY 'CAMBIOS DE ESTADO APLICADOS              :' WKS-MASK        
004410     MOVE WKS-CONT-BAJAS           TO WKS-MASK                            
004420     DISPLAY 'PROYECTOS DADOS DE BAJA                  :' WKS-MASK        
004430     MOVE WKS-CONT-RECHAZADOS      TO WKS-MASK                            
004440     DISPLAY 'TRANSACCIONES RECHAZADAS                 :' WKS-MASK        
004450     MOVE WKS-CONT-SIN-CAMBIO      TO WKS-MASK                            
004460     DISPLAY 'PROYECTOS SIN CAMBIOS                   :' WKS-MASK.        
004470 900-ESTADISTICAS-E. EXIT.                                                
004480                                                                          
004490*-----------------------------------------------------------------        
004500 999-CERRAR-ARCHIVOS SECTION.                                             
004510     CLOSE PROYECTO TRANSACC PROYNVO RECHAZOS.                            
004520 999-CERRAR-ARCHIVOS-E. EXIT.                                             
004530                                                                          
004540*-----------------------------------------------------------------        
004550*    REPORTA ERROR FATAL DE ARCHIVO Y TERMINA EL PROGRAMA.                
004560*-----------------------------------------------------------------        
004570 950-ERROR-FATAL SECTION.                                                 
004580     DISPLAY '* ERROR FATAL DE ARCHIVO EN ' WKS-PROGRAMA                  
004590     DISPLAY '* ARCHIVO  : ' ARCHIVO                                      
004600     DISPLAY '* ACCION   : ' ACCION                                       
004610     MOVE 91 TO RETURN-CODE                                               
004620     STOP RUN.                                                            
004630 950-ERROR-FATAL-E. EXIT.                                                 
