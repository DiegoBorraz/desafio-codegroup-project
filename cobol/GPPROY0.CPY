000100******************************************************************        
000110* COPY        : GPPROY0                                         *         
000120* APLICACION  : GESTION DE CARTERA DE PROYECTOS                 *         
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE PROYECTOS.  EL ARCHIVO     *        
000140*             : VIENE Y SALE ORDENADO ASCENDENTE POR             *        
000150*             : PROY-CODIGO.  INCLUYE LA LISTA DE MIEMBROS       *        
000160*             : (FUNCIONARIOS) ASIGNADOS AL PROYECTO.            *        
000170* LONGITUD    : 240 POSICIONES (VER NOTA DE CUADRE MAS ABAJO).   *        
000180******************************************************************        
000190*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000200*  ----------  -------------------  ---------------------------  *        
000210*  14/02/1991  J. SOLORZANO (JSO)   VERSION INICIAL DEL LAYOUT.  *JSO-9102
000220*  20/05/1996  E. RAMIREZ  (EDR)    SE AGREGA PROY-RIESGO Y LA   *EDR-9605
000230*                                   TABLA DE MIEMBROS ASIGNADOS. *        
000240*  11/01/1999  D. RAMIREZ  (DRA)    REVISION Y2K, NO SE TOCAN    *CFSI2203
000250*                                   CAMPOS DE FECHA (SIGUEN      *        
000260*                                   AAAAMMDD DE 4 POSICIONES).   *        
000270*  08/02/2002  D. RAMIREZ  (DRA)    SE AGREGA FILLER DE RESERVA  *GPP-0096
000280*                                   AL FINAL DEL LAYOUT, PARA NO *        
000290*                                   TENER QUE VOLVER A CUADRAR   *        
000300*                                   EL MAESTRO SI SE AGREGA UN   *        
000310*                                   CAMPO.  TICKET GPP-0096.     *        
000320*  NOTA CFSI - EL INSTRUCTIVO DE INTERFASE REPORTA ESTE          *        
000330*  REGISTRO EN 215 POSICIONES; EL LAYOUT DETALLADO QUE SIGUE     *        
000340*  SUMA 240.  SE RESPETA EL LAYOUT DETALLADO, QUE ES EL QUE SE   *        
000350*  USA PARA VALIDAR CAMPO POR CAMPO.                             *        
000360******************************************************************        
000370 01  REG-PROYECTO.                                                        
000380     02  PROY-CODIGO                 PIC 9(06).                           
000390     02  PROY-NOMBRE                 PIC X(30).                           
000400     02  PROY-FECHA-INICIO           PIC 9(08).                           
000410     02  PROY-FECHA-FIN-PREVISTA     PIC 9(08).                           
000420     02  PROY-FECHA-FIN-REAL         PIC 9(08).                           
000430     02  PROY-PRESUPUESTO-TOTAL      PIC S9(13)V99.                       
000440     02  PROY-DESCRIPCION            PIC X(60).                           
000450     02  PROY-ESTADO                 PIC X(16).                           
000460         88  PROY-EST-EN-REVISION        VALUE 'UNDER_REVIEW    '.        
000470         88  PROY-EST-REVISADO           VALUE 'REVIEW_COMPLETED'.        
000480         88  PROY-EST-APROBADO           VALUE 'REVIEW_APPROVED '.        
000490         88  PROY-EST-INICIADO           VALUE 'STARTED         '.        
000500         88  PROY-EST-PLANIFICADO        VALUE 'PLANNED         '.        
000510         88  PROY-EST-EN-CURSO           VALUE 'IN_PROGRESS     '.        
000520         88  PROY-EST-CERRADO            VALUE 'COMPLETED       '.        
000530         88  PROY-EST-CANCELADO          VALUE 'CANCELLED       '.        
000540     02  PROY-RIESGO                 PIC X(12).                           
000550         88  PROY-RIESGO-BAJO            VALUE 'LOW-RISK    '.            
000560         88  PROY-RIESGO-MEDIO           VALUE 'MEDIUM-RISK '.            
000570         88  PROY-RIESGO-ALTO            VALUE 'HIGH-RISK   '.            
000580     02  PROY-GERENTE-CODIGO         PIC 9(06).                           
000590     02  PROY-CANT-MIEMBROS          PIC 9(02).                           
000600     02  PROY-MIEMBROS-TABLA.                                             
000610         03  PROY-MIEMBRO-COD        PIC 9(06) OCCURS 10 TIMES.           
000620     02  FILLER                      PIC X(09).                           
