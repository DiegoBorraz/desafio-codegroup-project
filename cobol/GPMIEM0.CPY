000100******************************************************************        
000110* COPY        : GPMIEM0                                         *         
000120* APLICACION  : GESTION DE CARTERA DE PROYECTOS                 *         
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE MIEMBROS (GERENTES Y      *         
000140*             : FUNCIONARIOS QUE SE ASIGNAN A LOS PROYECTOS).   *         
000150*             : EL ARCHIVO VIENE ORDENADO ASCENDENTE POR        *         
000160*             : MIEM-CODIGO.                                    *         
000170* LONGITUD    : 064 POSICIONES.                                 *         
000180******************************************************************        
000190*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000200*  ----------  -------------------  ---------------------------  *        
000210*  12/02/1991  J. SOLORZANO (JSO)   VERSION INICIAL DEL LAYOUT.  *JSO-9102
000220*  03/09/1994  E. RAMIREZ  (EDR)    SE AGREGA 88-LEVEL DE PUESTO.*EDR-9409
000230*  08/02/2002  D. RAMIREZ  (DRA)    SE AGREGA FILLER DE RESERVA  *GPP-0095
000240*                                   AL FINAL DEL LAYOUT, PARA NO *        
000250*                                   TENER QUE VOLVER A CUADRAR   *        
000260*                                   EL MAESTRO SI SE AGREGA UN   *        
000270*                                   CAMPO.  TICKET GPP-0095.     *        
000280******************************************************************        
000290 01  REG-MIEMBRO.                                                         
000300     02  MIEM-CODIGO             PIC 9(06).                               
000310     02  MIEM-NOMBRE             PIC X(40).                               
000320     02  MIEM-PUESTO             PIC X(12).                               
000330         88  MIEM-ES-GERENTE          VALUE 'GERENTE     '.               
000340         88  MIEM-ES-FUNCIONARIO      VALUE 'FUNCIONARIO '.               
000350     02  FILLER                  PIC X(06).                               
