000100******************************************************************        
000110* FECHA       : 22/05/1996                                       *        
000120* PROGRAMADOR : E. RAMIREZ (EDR)                                 *        
000130* APLICACION  : GESTION DE CARTERA DE PROYECTOS                  *        
000140* PROGRAMA    : GPPM0010                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : CARGA EL MAESTRO DE MIEMBROS A TABLA, VALIDANDO  *        
000170*             : ASIGNACION Y DUPLICADOS, Y VALIDA EL MAESTRO DE  *        
000180*             : PROYECTOS (ALTA Y CONTINUIDAD), CALCULA EL       *        
000190*             : RIESGO DE CADA PROYECTO ACEPTADO Y LO ESCRIBE AL *        
000200*             : ARCHIVO DE SALIDA.  LOS MIEMBROS Y PROYECTOS QUE *        
000210*             : NO PASAN VALIDACION SE ESCRIBEN Y SE DESPLIEGAN  *        
000220*             : EN EL LISTADO DE RECHAZOS.                       *        
000230* ARCHIVOS    : MIEMBRO, PROYECTO, PROYSAL, RECHAZOS.            *        
000240* ACCION (ES) : A=ALTA/ACTUALIZA.                                *        
000250* PROGRAMA(S) : LLAMA A GPPR0020.                                *        
000260******************************************************************        
000270*    FECHA     PROGRAMADOR          DESCRIPCION DEL CAMBIO       *        
000280*  ----------  -------------------  ---------------------------  *        
000290*  22/05/1996  E. RAMIREZ  (EDR)    VERSION INICIAL. TICKET      *CFSI1147
000300*                                   CFSI-1147.                   *        
000310*  03/02/1997  J. SOLORZANO (JSO)   SE AGREGA VALIDACION DE CUPO *CFSI1390
000320*                                   DE 3 PROYECTOS ACTIVOS POR   *        
000330*                                   MIEMBRO.  TICKET CFSI-1390.  *        
000340*  19/11/1998  D. RAMIREZ  (DRA)    REVISION Y2K.  LOS CAMPOS DE *CFSI2203
000350*                                   FECHA SIGUEN EN AAAAMMDD DE  *        
000360*                                   8 POSICIONES, NO REQUIEREN   *        
000370*                                   CONVERSION.  TICKET          *        
000380*                                   CFSI-2203.                   *        
000390*  12/03/2001  D. RAMIREZ  (DRA)    SE AGREGA LA VALIDACION DEL  *GPP-0058
000400*                                   MAESTRO DE MIEMBROS AL       *        
000410*                                   CARGARLO A TABLA (ASIGNACION *        
000420*                                   GERENTE/FUNCIONARIO Y        *        
000430*                                   DUPLICADOS POR NOMBRE).      *        
000440*                                   TICKET GPP-0058.             *        
000450*  26/03/2001  D. RAMIREZ  (DRA)    SE SEPARA EL CALCULO DE      *GPP-0061
000460*                                   RIESGO A UN SUBPROGRAMA      *        
000470*                                   (GPPR0020) A PEDIDO DE       *        
000480*                                   CARTERA DE PROYECTOS.        *        
000490*                                   TICKET GPP-0061.             *        
000500*  08/02/2002  D. RAMIREZ  (DRA)    SE PASAN A 77 LOS CAMPOS DE  *GPP-0097
000510*                                   UNA SOLA POSICION (PROGRAMA, *        
000520*                                   FS-xxxx, ARCHIVO, ACCION Y   *        
000530*                                   EL PROPIO WKS-PROGRAMA) PARA *        
000540*                                   IGUALAR LA COSTUMBRE DE      *        
000550*                                   JM47ADM.  TICKET GPP-0097.   *        
000560******************************************************************        
000570 IDENTIFICATION DIVISION.                                                 
000580 PROGRAM-ID.                    GPPM0010.                                 
000590 AUTHOR.                        E RAMIREZ.                                
000600 INSTALLATION.                  CARTERA DE PROYECTOS.                     
000610 DATE-WRITTEN.                  22/05/1996.                               
000620 DATE-COMPILED.                 26/03/2001.                               
000630 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM.                                                  
000680 INPUT-OUTPUT SECTION.                                                    
000690 FILE-CONTROL.                                                            
000700******************************************************************        
000710*              A R C H I V O S   D E   E N T R A D A                      
000720******************************************************************        
000730     SELECT MIEMBRO  ASSIGN   TO MIEMBRO                                  
000740            ORGANIZATION      IS SEQUENTIAL                               
000750            FILE STATUS       IS FS-MIEMBRO.                              
000760     SELECT PROYECTO ASSIGN   TO PROYECTO                                 
000770            ORGANIZATION      IS SEQUENTIAL                               
000780            FILE STATUS       IS FS-PROYECTO.                             
000790******************************************************************        
000800*              A R C H I V O S   D E   S A L I D A                        
000810******************************************************************        
000820     SELECT PROYSAL  ASSIGN   TO PROYSAL                                  
000830            ORGANIZATION      IS SEQUENTIAL                               
000840            FILE STATUS       IS FS-PROYSAL.                              
000850     SELECT RECHAZOS ASSIGN   TO RECHAZOS                                 
000860            ORGANIZATION      IS LINE SEQUENTIAL                          
000870            FILE STATUS       IS FS-RECHAZO.                              
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910*1 -->MAESTRO DE MIEMBROS (GERENTES Y FUNCIONARIOS)                       
000920 FD  MIEMBRO.                                                             
000930     COPY GPMIEM0.                                                        
000940                                                                          
000950*2 -->MAESTRO DE PROYECTOS                                                
000960 FD  PROYECTO.                                                            
000970     COPY GPPROY0.                                                        
000980                                                                          
000990*3 -->MAESTRO DE PROYECTOS VALIDADOS (SALIDA)                             
001000 FD  PROYSAL.                                                             
001010 01  REG-PROYECTO-SALIDA           PIC X(240).                            
001020                                                                          
001030*4 -->LISTADO DE PROYECTOS RECHAZADOS                                     
001040 FD  RECHAZOS.                                                            
001050 01  REG-RECHAZO                   PIC X(132).                            
001060                                                                          
001070 WORKING-STORAGE SECTION.                                                 
001080******************************************************************        
001090*          C A M P O S   D E   U N A   S O L A   P O S I C I O N *        
001100*          (77-LEVEL, AL ESTILO DE LOS PROGRAMAS DE JM47ADM)     *        
001110******************************************************************        
001120 77  WKS-PROGRAMA                   PIC X(08)  VALUE 'GPPM0010'.          
001130 77  WKS-OTRAS-ACTIVAS              PIC S9(03) COMP VALUE ZEROS.          
001140 77  WKS-IX                         PIC 9(02)  COMP VALUE ZEROS.          
001150 77  WKS-IX-DUP                     PIC 9(04)  COMP VALUE ZEROS.          
001160 77  FS-MIEMBRO                     PIC 9(02)  VALUE ZEROS.               
001170 77  FS-PROYECTO                    PIC 9(02)  VALUE ZEROS.               
001180 77  FS-PROYSAL                     PIC 9(02)  VALUE ZEROS.               
001190 77  FS-RECHAZO                     PIC 9(02)  VALUE ZEROS.               
001200 77  PROGRAMA                       PIC X(08)  VALUE SPACES.              
001210 77  ARCHIVO                        PIC X(08)  VALUE SPACES.              
001220 77  ACCION                         PIC X(10)  VALUE SPACES.              
001230******************************************************************        
001240*               C A M P O S    D E    T R A B A J O              *        
001250******************************************************************        
001260 01  WKS-CAMPOS-DE-TRABAJO.                                               
001270     02  WKS-MOTIVO-RECHAZO         PIC X(40)  VALUE SPACES.              
001280     02  WKS-PUESTO-NORMALIZADO     PIC X(12)  VALUE SPACES.              
001290     02  FILLER                     PIC X(04)  VALUE SPACES.              
001300                                                                          
001310*   INTERRUPTORES DE FIN DE ARCHIVO Y DE VALIDACION                       
001320 01  WKS-SWITCHES.                                                        
001330     02  WKS-FIN-MIEMBRO-SW         PIC X      VALUE 'N'.                 
001340         88  WKS-FIN-MIEMBRO                   VALUE 'Y'.                 
001350     02  WKS-FIN-PROYECTO-1-SW      PIC X      VALUE 'N'.                 
001360         88  WKS-FIN-PROYECTO-1                VALUE 'Y'.                 
001370     02  WKS-FIN-PROYECTO-2-SW      PIC X      VALUE 'N'.                 
001380         88  WKS-FIN-PROYECTO-2                VALUE 'Y'.                 
001390     02  WKS-RECHAZADO-SW           PIC X      VALUE 'N'.                 
001400         88  WKS-RECHAZADO                     VALUE 'Y'.                 
001410     02  FILLER                     PIC X(04)  VALUE SPACES.              
001420                                                                          
001430******************************************************************        
001440*        C O N T A D O R E S   E S T A D I S T I C A S           *        
001450******************************************************************        
001460 01  WKS-CONTADORES.                                                      
001470     02  WKS-CONT-LEIDOS-MIEMBRO    PIC 9(07)  COMP VALUE ZEROS.          
001480     02  WKS-CONT-LEIDOS-PROYECTO   PIC 9(07)  COMP VALUE ZEROS.          
001490     02  WKS-CONT-ACEPTADOS         PIC 9(07)  COMP VALUE ZEROS.          
001500     02  WKS-CONT-RECHAZADOS        PIC 9(07)  COMP VALUE ZEROS.          
001510     02  WKS-CONT-RECHAZ-MIEMBRO    PIC 9(07)  COMP VALUE ZEROS.          
001520     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.                        
001530                                                                          
001540*   VISTA EN GRUPO DEL CONTADOR DE ACEPTADOS (INFORMES RAPIDOS)           
001550 01  WKS-ACUM-DISPLAY-N             PIC 9(07)  VALUE ZEROS.               
001560 01  WKS-ACUM-DISPLAY-R REDEFINES WKS-ACUM-DISPLAY-N.                     
001570     02  WKS-AD-MILES               PIC 9(04).                            
001580     02  WKS-AD-UNIDADES            PIC 9(03).                            
001590                                                                          
001600******************************************************************        
001610*              TABLA  DE  MIEMBROS  (EN  MEMORIA)                *        
001620******************************************************************        
001630 01  WKS-TABLA-MIEMBROS.                                                  
001640     02  WKS-CANT-MIEMBROS-TABLA    PIC 9(04)  COMP VALUE ZEROS.          
001650     02  WKS-MIEMBRO-ENT OCCURS 1 TO 5000 TIMES                           
001660                          DEPENDING ON WKS-CANT-MIEMBROS-TABLA            
001670                          ASCENDING KEY WKS-TM-CODIGO                     
001680                          INDEXED BY WKS-IX-MIEM.                         
001690         03  WKS-TM-CODIGO          PIC 9(06).                            
001700         03  WKS-TM-NOMBRE          PIC X(40).                            
001710         03  WKS-TM-PUESTO          PIC X(12).                            
001720         03  WKS-TM-PROY-ACTIVOS    PIC 9(02)  COMP VALUE ZEROS.          
001730                                                                          
001740*   VALIDACION DE FECHAS DE PROYECTO (AAAAMMDD)                           
001750 01  WKS-FECHA-VERIF-N              PIC 9(08)  VALUE ZEROS.               
001760 01  WKS-FECHA-VERIF-R REDEFINES WKS-FECHA-VERIF-N.                       
001770     02  WKS-FV-ANIO                PIC 9(04).                            
001780     02  WKS-FV-MES                 PIC 9(02).                            
001790     02  WKS-FV-DIA                 PIC 9(02).                            
001800                                                                          
001810******************************************************************        
001820*         AREA DE RECHAZO DE PROYECTOS (LISTADO GPERRO0)         *        
001830******************************************************************        
001840 01  LIN-RECHAZO-AREA.                                                    
001850     COPY GPERRO0.                                                        
001860                                                                          
001870*   VARIABLES DE RUTINA PARA REPORTE DE ERROR FATAL DE ARCHIVO            
001880*   (PROGRAMA, ARCHIVO, ACCION Y LOS FS-xxxx QUEDARON COMO 77,            
001890*   VER BLOQUE DE CAMPOS DE UNA SOLA POSICION AL INICIO DE LA             
001900*   WORKING-STORAGE).  LLAVE SIGUE EN 01 PORQUE LA REDEFINE               
001910*   LLAVE-NUMERICA.                                                       
001920 01  LLAVE                          PIC X(08)  VALUE SPACES.              
001930 01  LLAVE-NUMERICA REDEFINES LLAVE PIC 9(08).                            
001940                                                                          
001950******************************************************************        
001960 PROCEDURE DIVISION.                                                      
001970 000-MAIN SECTION.                                                        
001980     PERFORM 100-INICIO-I           THRU 100-INICIO-I-E                   
001990     PERFORM 200-CARGA-MIEMBROS     THRU 200-CARGA-MIEMBROS-E             
002000                                     UNTIL WKS-FIN-MIEMBRO                
002010     PERFORM 250-CERRAR-MIEMBRO     THRU 250-CERRAR-MIEMBRO-E             
002020     PERFORM 300-ABRIR-PROYECTO-1   THRU 300-ABRIR-PROYECTO-1-E           
002030     PERFORM 310-TALLAR-PROYECTO    THRU 310-TALLAR-PROYECTO-E            
002040                                     UNTIL WKS-FIN-PROYECTO-1             
002050     PERFORM 350-CERRAR-PROYECTO-1  THRU 350-CERRAR-PROYECTO-1-E          
002060     PERFORM 400-ABRIR-ARCHIVOS-2   THRU 400-ABRIR-ARCHIVOS-2-E           
002070     PERFORM 410-VALIDAR-PROYECTO   THRU 410-VALIDAR-PROYECTO-E           
002080                                     UNTIL WKS-FIN-PROYECTO-2             
002090     PERFORM 900-ESTADISTICAS       THRU 900-ESTADISTICAS-E               
002100     PERFORM 999-CERRAR-ARCHIVOS-2  THRU 999-CERRAR-ARCHIVOS-2-E          
002110     STOP RUN.                                                            
002120 000-MAIN-E. EXIT.                                                        
002130                                                                          
002140*-----------------------------------------------------------------        
002150 100-INICIO-I SECTION.                                                    
002160     MOVE WKS-PROGRAMA TO PROGRAMA                                        
002170     OPEN INPUT MIEMBRO                                                   
002180     IF FS-MIEMBRO NOT EQUAL ZEROS                                        
002190        MOVE 'MIEMBRO'  TO ARCHIVO                                        
002200        MOVE 'OPEN'     TO ACCION                                         
002210        MOVE SPACES     TO LLAVE                                          
002220        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002230     END-IF                                                               
002240     OPEN OUTPUT RECHAZOS                                                 
002250     IF FS-RECHAZO NOT EQUAL ZEROS                                        
002260        MOVE 'RECHAZOS' TO ARCHIVO                                        
002270        MOVE 'OPEN'     TO ACCION                                         
002280        MOVE SPACES     TO LLAVE                                          
002290        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
002300     END-IF.                                                              
002310 100-INICIO-I-E. EXIT.                                                    
002320                                                                          
002330*-----------------------------------------------------------------        
002340*    LECTURA DEL MAESTRO DE MIEMBROS Y CARGA A TABLA EN MEMORIA.          
002350*    EL ARCHIVO VIENE ORDENADO ASCENDENTE POR MIEM-CODIGO, POR            
002360*    LO QUE LA TABLA QUEDA LISTA PARA SEARCH ALL.  CADA MIEMBRO           
002370*    SE VALIDA ANTES DE ENTRAR A LA TABLA (TICKET GPP-0058); EL           
002380*    QUE NO PASA VALIDACION SE OMITE DE LA TABLA Y SE RECHAZA.            
002390*-----------------------------------------------------------------        
002400 200-CARGA-MIEMBROS SECTION.                                              
002410     READ MIEMBRO                                                         
002420        AT END                                                            
002430           MOVE 'Y' TO WKS-FIN-MIEMBRO-SW                                 
002440        NOT AT END                                                        
002450           ADD 1 TO WKS-CONT-LEIDOS-MIEMBRO                               
002460           PERFORM 210-VALIDAR-MIEMBRO THRU 210-VALIDAR-MIEMBRO-E         
002470           IF WKS-RECHAZADO                                               
002480              PERFORM 230-ESCRIBIR-RECHAZO-MIEM                           
002490                      THRU 230-ESCRIBIR-RECHAZO-MIEM-E                    
002500           ELSE                                                           
002510              ADD 1 TO WKS-CANT-MIEMBROS-TABLA                            
002520              SET WKS-IX-MIEM TO WKS-CANT-MIEMBROS-TABLA                  
002530              MOVE MIEM-CODIGO TO WKS-TM-CODIGO(WKS-IX-MIEM)              
002540              MOVE MIEM-NOMBRE TO WKS-TM-NOMBRE(WKS-IX-MIEM)              
002550              MOVE WKS-PUESTO-NORMALIZADO                                 
002560                                TO WKS-TM-PUESTO(WKS-IX-MIEM)             
002570              MOVE ZEROS       TO WKS-TM-PROY-ACTIVOS(WKS-IX-MIEM)        
002580           END-IF                                                         
002590     END-READ.                                                            
002600 200-CARGA-MIEMBROS-E. EXIT.                                              
002610                                                                          
002620*-----------------------------------------------------------------        
002630*    VALIDA LA ASIGNACION DEL MIEMBRO (DEBE SER GERENTE O                 
002640*    FUNCIONARIO, SIN DISTINGUIR MAYUSCULAS/MINUSCULAS) Y, SI LA          
002650*    ASIGNACION ES VALIDA, QUE NO EXISTA YA EN TABLA UN MIEMBRO           
002660*    CON EL MISMO NOMBRE Y LA MISMA ASIGNACION.                           
002670*-----------------------------------------------------------------        
002680 210-VALIDAR-MIEMBRO SECTION.                                             
002690     MOVE 'N'    TO WKS-RECHAZADO-SW                                      
002700     MOVE SPACES TO WKS-MOTIVO-RECHAZO                                    
002710     MOVE MIEM-PUESTO TO WKS-PUESTO-NORMALIZADO                           
002720     INSPECT WKS-PUESTO-NORMALIZADO                                       
002730             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
002740                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
002750                                                                          
002760     IF WKS-PUESTO-NORMALIZADO NOT = 'GERENTE     '                       
002770        AND WKS-PUESTO-NORMALIZADO NOT = 'FUNCIONARIO '                   
002780        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
002790        MOVE 'ASIGNACION DE MIEMBRO INVALIDA'                             
002800                                TO WKS-MOTIVO-RECHAZO                     
002810     END-IF                                                               
002820                                                                          
002830     IF NOT WKS-RECHAZADO                                                 
002840        PERFORM 220-BUSCAR-MIEM-DUPLICADO                                 
002850                THRU 220-BUSCAR-MIEM-DUPLICADO-E                          
002860     END-IF.                                                              
002870 210-VALIDAR-MIEMBRO-E. EXIT.                                             
002880                                                                          
002890 220-BUSCAR-MIEM-DUPLICADO SECTION.                                       
002900     PERFORM 221-COMPARAR-UN-MIEMBRO                                      
002910             THRU 221-COMPARAR-UN-MIEMBRO-E                               
002920             VARYING WKS-IX-DUP FROM 1 BY 1                               
002930             UNTIL WKS-IX-DUP > WKS-CANT-MIEMBROS-TABLA                   
002940                OR WKS-RECHAZADO.                                         
002950 220-BUSCAR-MIEM-DUPLICADO-E. EXIT.                                       
002960                                                                          
002970 221-COMPARAR-UN-MIEMBRO SECTION.                                         
002980     IF WKS-TM-NOMBRE(WKS-IX-DUP) = MIEM-NOMBRE                           
002990        AND WKS-TM-PUESTO(WKS-IX-DUP) = WKS-PUESTO-NORMALIZADO            
003000        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
003010        MOVE 'MIEMBRO DUPLICADO, MISMO NOMBRE/PUESTO'                     
003020                                TO WKS-MOTIVO-RECHAZO                     
003030     END-IF.                                                              
003040 221-COMPARAR-UN-MIEMBRO-E. EXIT.                                         
003050                                                                          
003060*-----------------------------------------------------------------        
003070*    RECHAZO DE UN MIEMBRO DEL MAESTRO (ASIGNACION INVALIDA O             
003080*    DUPLICADO) DETECTADO EN LA CARGA A TABLA (TICKET GPP-0058).          
003090*-----------------------------------------------------------------        
003100 230-ESCRIBIR-RECHAZO-MIEM SECTION.                                       
003110     SET RCH-TIPO-MIEMBRO     TO TRUE                                     
003120     MOVE MIEM-CODIGO         TO RCH-CODIGO-MIEMBRO                       
003130     MOVE WKS-MOTIVO-RECHAZO  TO RCH-MOTIVO                               
003140     WRITE REG-RECHAZO FROM LIN-RECHAZO                                   
003150     IF FS-RECHAZO NOT EQUAL ZEROS                                        
003160        MOVE 'RECHAZOS' TO ARCHIVO                                        
003170        MOVE 'WRITE'    TO ACCION                                         
003180        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
003190     ELSE                                                                 
003200        ADD 1 TO WKS-CONT-RECHAZ-MIEMBRO                                  
003210        DISPLAY 'MIEMBRO RECHAZADO ' MIEM-CODIGO ' - '                    
003220                WKS-MOTIVO-RECHAZO                                        
003230     END-IF.                                                              
003240 230-ESCRIBIR-RECHAZO-MIEM-E. EXIT.                                       
003250                                                                          
003260*-----------------------------------------------------------------        
003270 250-CERRAR-MIEMBRO SECTION.                                              
003280     CLOSE MIEMBRO                                                        
003290     IF FS-MIEMBRO NOT EQUAL ZEROS                                        
003300        MOVE 'MIEMBRO'  TO ARCHIVO                                        
003310        MOVE 'CLOSE'    TO ACCION                                         
003320        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
003330     END-IF.                                                              
003340 250-CERRAR-MIEMBRO-E. EXIT.                                              
003350                                                                          
003360*-----------------------------------------------------------------        
003370 300-ABRIR-PROYECTO-1 SECTION.                                            
003380     OPEN INPUT PROYECTO                                                  
003390     IF FS-PROYECTO NOT EQUAL ZEROS                                       
003400        MOVE 'PROYECTO' TO ARCHIVO                                        
003410        MOVE 'OPEN'     TO ACCION                                         
003420        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
003430     END-IF.                                                              
003440 300-ABRIR-PROYECTO-1-E. EXIT.                                            
003450                                                                          
003460*-----------------------------------------------------------------        
003470*    PRIMERA PASADA AL MAESTRO DE PROYECTOS: UNICAMENTE TALLA,            
003480*    POR MIEMBRO, LA CANTIDAD DE PROYECTOS ACTIVOS (ESTADO                
003490*    DISTINTO DE COMPLETED Y CANCELLED) A LOS QUE ESTA ASIGNADO,          
003500*    PARA PODER VALIDAR EL CUPO DE 3 EN LA SEGUNDA PASADA.                
003510*-----------------------------------------------------------------        
003520 310-TALLAR-PROYECTO SECTION.                                             
003530     READ PROYECTO                                                        
003540        AT END                                                            
003550           MOVE 'Y' TO WKS-FIN-PROYECTO-1-SW                              
003560        NOT AT END                                                        
003570           PERFORM 320-ACUMULAR-ACTIVOS                                   
003580                   THRU 320-ACUMULAR-ACTIVOS-E                            
003590     END-READ.                                                            
003600 310-TALLAR-PROYECTO-E. EXIT.                                             
003610                                                                          
003620 320-ACUMULAR-ACTIVOS SECTION.                                            
003630     IF NOT PROY-EST-CERRADO AND NOT PROY-EST-CANCELADO                   
003640           PERFORM 321-SUMAR-UN-MIEMBRO                                   
003650                   THRU 321-SUMAR-UN-MIEMBRO-E                            
003660              VARYING WKS-IX FROM 1 BY 1                                  
003670              UNTIL WKS-IX > PROY-CANT-MIEMBROS                           
003680     END-IF.                                                              
003690 320-ACUMULAR-ACTIVOS-E. EXIT.                                            
003700                                                                          
003710 321-SUMAR-UN-MIEMBRO SECTION.                                            
003720     SET WKS-IX-MIEM TO 1                                                 
003730     SEARCH ALL WKS-MIEMBRO-ENT                                           
003740        AT END                                                            
003750           CONTINUE                                                       
003760        WHEN WKS-TM-CODIGO(WKS-IX-MIEM) = PROY-MIEMBRO-COD(WKS-IX)        
003770           ADD 1 TO WKS-TM-PROY-ACTIVOS(WKS-IX-MIEM)                      
003780     END-SEARCH.                                                          
003790 321-SUMAR-UN-MIEMBRO-E. EXIT.                                            
003800                                                                          
003810*-----------------------------------------------------------------        
003820 350-CERRAR-PROYECTO-1 SECTION.                                           
003830     CLOSE PROYECTO                                                       
003840     IF FS-PROYECTO NOT EQUAL ZEROS                                       
003850        MOVE 'PROYECTO' TO ARCHIVO                                        
003860        MOVE 'CLOSE'    TO ACCION                                         
003870        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
003880     END-IF.                                                              
003890 350-CERRAR-PROYECTO-1-E. EXIT.                                           
003900                                                                          
003910*-----------------------------------------------------------------        
003920 400-ABRIR-ARCHIVOS-2 SECTION.                                            
003930     OPEN INPUT  PROYECTO                                                 
003940     OPEN OUTPUT PROYSAL                                                  
003950     IF FS-PROYECTO NOT EQUAL ZEROS                                       
003960        MOVE 'PROYECTO' TO ARCHIVO                                        
003970        MOVE 'OPEN'     TO ACCION                                         
003980        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
003990     END-IF                                                               
004000     IF FS-PROYSAL NOT EQUAL ZEROS                                        
004010        MOVE 'PROYSAL'  TO ARCHIVO                                        
004020        MOVE 'OPEN'     TO ACCION                                         
004030        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
004040     END-IF.                                                              
004050 400-ABRIR-ARCHIVOS-2-E. EXIT.                                            
004060                                                                          
004070*-----------------------------------------------------------------        
004080*    SEGUNDA PASADA: VALIDA CADA PROYECTO, CALCULA EL RIESGO DE           
004090*    LOS ACEPTADOS Y ESCRIBE EL ARCHIVO DE SALIDA O EL LISTADO            
004100*    DE RECHAZOS, SEGUN CORRESPONDA.                                      
004110*-----------------------------------------------------------------        
004120 410-VALIDAR-PROYECTO SECTION.                                            
004130     READ PROYECTO                                                        
004140        AT END                                                            
004150           MOVE 'Y' TO WKS-FIN-PROYECTO-2-SW                              
004160        NOT AT END                                                        
004170           ADD 1 TO WKS-CONT-LEIDOS-PROYECTO                              
004180           MOVE 'N' TO WKS-RECHAZADO-SW                                   
004190           MOVE SPACES TO WKS-MOTIVO-RECHAZO                              
004200                                                                          
004210           PERFORM 420-VALIDAR-DATOS-BASICOS                              
004220                   THRU 420-VALIDAR-DATOS-BASICOS-E                       
004230                                                                          
004240           IF NOT WKS-RECHAZADO                                           
004250              PERFORM 430-VALIDAR-GERENTE                                 
004260                      THRU 430-VALIDAR-GERENTE-E                          
004270           END-IF                                                         
004280                                                                          
004290           IF NOT WKS-RECHAZADO                                           
004300              PERFORM 440-VALIDAR-MIEMBROS                                
004310                      THRU 440-VALIDAR-MIEMBROS-E                         
004320           END-IF                                                         
004330                                                                          
004340           IF WKS-RECHAZADO                                               
004350              PERFORM 480-ESCRIBIR-RECHAZO                                
004360                      THRU 480-ESCRIBIR-RECHAZO-E                         
004370           ELSE                                                           
004380              PERFORM 450-DETERMINAR-ESTADO                               
004390                      THRU 450-DETERMINAR-ESTADO-E                        
004400              PERFORM 460-CALCULAR-RIESGO                                 
004410                      THRU 460-CALCULAR-RIESGO-E                          
004420              PERFORM 470-ESCRIBIR-ACEPTADO                               
004430                      THRU 470-ESCRIBIR-ACEPTADO-E                        
004440           END-IF                                                         
004450     END-READ.                                                            
004460 410-VALIDAR-PROYECTO-E. EXIT.                                            
004470                                                                          
004480*-----------------------------------------------------------------        
004490 420-VALIDAR-DATOS-BASICOS SECTION.                                       
004500     IF PROY-NOMBRE = SPACES                                              
004510        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
004520        MOVE 'NOMBRE DE PROYECTO VIENE EN BLANCO'                         
004530                                TO WKS-MOTIVO-RECHAZO                     
004540     END-IF                                                               
004550                                                                          
004560     IF NOT WKS-RECHAZADO                                                 
004570        IF PROY-FECHA-INICIO = ZEROS                                      
004580           OR PROY-FECHA-FIN-PREVISTA = ZEROS                             
004590           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
004600           MOVE 'FALTA FECHA DE INICIO O FECHA FIN PREVISTA'              
004610                                TO WKS-MOTIVO-RECHAZO                     
004620        END-IF                                                            
004630     END-IF                                                               
004640                                                                          
004650     IF NOT WKS-RECHAZADO                                                 
004660        IF PROY-FECHA-FIN-PREVISTA < PROY-FECHA-INICIO                    
004670           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
004680           MOVE 'FECHA FIN PREVISTA ANTERIOR A FECHA DE INICIO'           
004690                                TO WKS-MOTIVO-RECHAZO                     
004700        END-IF                                                            
004710     END-IF                                                               
004720                                                                          
004730     IF NOT WKS-RECHAZADO                                                 
004740        IF PROY-PRESUPUESTO-TOTAL < 0                                     
004750           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
004760           MOVE 'PRESUPUESTO TOTAL NO PUEDE SER NEGATIVO'                 
004770                                TO WKS-MOTIVO-RECHAZO                     
004780        END-IF                                                            
004790     END-IF.                                                              
004800 420-VALIDAR-DATOS-BASICOS-E. EXIT.                                       
004810                                                                          
004820*-----------------------------------------------------------------        
004830 430-VALIDAR-GERENTE SECTION.                                             
004840     SET WKS-IX-MIEM TO 1                                                 
004850     SEARCH ALL WKS-MIEMBRO-ENT                                           
004860        AT END                                                            
004870           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
004880           MOVE 'GERENTE NO EXISTE EN MAESTRO DE MIEMBROS'                
004890                                         TO WKS-MOTIVO-RECHAZO            
004900        WHEN WKS-TM-CODIGO(WKS-IX-MIEM) = PROY-GERENTE-CODIGO             
004910           IF WKS-TM-PUESTO(WKS-IX-MIEM) NOT = 'GERENTE     '             
004920              MOVE 'Y' TO WKS-RECHAZADO-SW                                
004930              MOVE 'GERENTE INDICADO NO TIENE ESE PUESTO'                 
004940                                TO WKS-MOTIVO-RECHAZO                     
004950           END-IF                                                         
004960     END-SEARCH.                                                          
004970 430-VALIDAR-GERENTE-E. EXIT.                                             
004980                                                                          
004990*-----------------------------------------------------------------        
005000 440-VALIDAR-MIEMBROS SECTION.                                            
005010     IF PROY-CANT-MIEMBROS < 1 OR PROY-CANT-MIEMBROS > 10                 
005020        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
005030        MOVE 'CANTIDAD DE MIEMBROS DEBE SER DE 1 A 10'                    
005040                                TO WKS-MOTIVO-RECHAZO                     
005050     ELSE                                                                 
005060        PERFORM 441-VALIDAR-UN-MIEMBRO                                    
005070                THRU 441-VALIDAR-UN-MIEMBRO-E                             
005080                VARYING WKS-IX FROM 1 BY 1                                
005090                UNTIL WKS-IX > PROY-CANT-MIEMBROS                         
005100                   OR WKS-RECHAZADO                                       
005110     END-IF.                                                              
005120 440-VALIDAR-MIEMBROS-E. EXIT.                                            
005130                                                                          
005140 441-VALIDAR-UN-MIEMBRO SECTION.                                          
005150     SET WKS-IX-MIEM TO 1                                                 
005160     SEARCH ALL WKS-MIEMBRO-ENT                                           
005170        AT END                                                            
005180           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
005190           MOVE 'MIEMBRO ASIGNADO AL PROYECTO NO EXISTE'                  
005200                                TO WKS-MOTIVO-RECHAZO                     
005210        WHEN WKS-TM-CODIGO(WKS-IX-MIEM) = PROY-MIEMBRO-COD(WKS-IX)        
005220           PERFORM 442-VALIDAR-PUESTO-Y-CUPO                              
005230                   THRU 442-VALIDAR-PUESTO-Y-CUPO-E                       
005240     END-SEARCH.                                                          
005250 441-VALIDAR-UN-MIEMBRO-E. EXIT.                                          
005260                                                                          
005270*-----------------------------------------------------------------        
005280*    UN MIEMBRO YA ASIGNADO AL PROYECTO QUE SE ESTA VALIDANDO NO          
005290*    CUENTA CONTRA SU PROPIO CUPO (EXENCION DE ACTUALIZACION).            
005300*    LA TALLA DE LA PRIMERA PASADA YA INCLUYE ESTE PROYECTO SI            
005310*    EL PROYECTO QUEDA ACTIVO, POR LO QUE SE RESTA UNO EN ESE             
005320*    CASO ANTES DE COMPARAR CONTRA EL CUPO DE 3.                          
005330*-----------------------------------------------------------------        
005340 442-VALIDAR-PUESTO-Y-CUPO SECTION.                                       
005350     IF WKS-TM-PUESTO(WKS-IX-MIEM) NOT = 'FUNCIONARIO '                   
005360        MOVE 'Y' TO WKS-RECHAZADO-SW                                      
005370        MOVE 'MIEMBRO ASIGNADO NO ES FUNCIONARIO'                         
005380                                TO WKS-MOTIVO-RECHAZO                     
005390     ELSE                                                                 
005400        MOVE WKS-TM-PROY-ACTIVOS(WKS-IX-MIEM) TO WKS-OTRAS-ACTIVAS        
005410        IF NOT PROY-EST-CERRADO AND NOT PROY-EST-CANCELADO                
005420              SUBTRACT 1 FROM WKS-OTRAS-ACTIVAS                           
005430        END-IF                                                            
005440        IF WKS-OTRAS-ACTIVAS > 2                                          
005450           MOVE 'Y' TO WKS-RECHAZADO-SW                                   
005460           MOVE 'MIEMBRO YA TIENE 3 PROYECTOS ACTIVOS'                    
005470                                TO WKS-MOTIVO-RECHAZO                     
005480        END-IF                                                            
005490     END-IF.                                                              
005500 442-VALIDAR-PUESTO-Y-CUPO-E. EXIT.                                       
005510                                                                          
005520*-----------------------------------------------------------------        
005530 450-DETERMINAR-ESTADO SECTION.                                           
005540     IF PROY-ESTADO = SPACES                                              
005550        SET PROY-EST-EN-REVISION TO TRUE                                  
005560     END-IF.                                                              
005570 450-DETERMINAR-ESTADO-E. EXIT.                                           
005580                                                                          
005590*-----------------------------------------------------------------        
005600 460-CALCULAR-RIESGO SECTION.                                             
005610     CALL 'GPPR0020' USING PROY-PRESUPUESTO-TOTAL                         
005620                            PROY-FECHA-INICIO                             
005630                            PROY-FECHA-FIN-PREVISTA                       
005640                            PROY-RIESGO.                                  
005650 460-CALCULAR-RIESGO-E. EXIT.                                             
005660                                                                          
005670*-----------------------------------------------------------------        
005680 470-ESCRIBIR-ACEPTADO SECTION.                                           
005690     WRITE REG-PROYECTO-SALIDA FROM REG-PROYECTO                          
005700     IF FS-PROYSAL NOT EQUAL ZEROS                                        
005710        MOVE 'PROYSAL' TO ARCHIVO                                         
005720        MOVE 'WRITE'   TO ACCION                                          
005730        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
005740     ELSE                                                                 
005750        ADD 1 TO WKS-CONT-ACEPTADOS                                       
005760     END-IF.                                                              
005770 470-ESCRIBIR-ACEPTADO-E. EXIT.                                           
005780                                                                          
005790*-----------------------------------------------------------------        
005800 480-ESCRIBIR-RECHAZO SECTION.                                            
005810     SET RCH-TIPO-PROYECTO    TO TRUE                                     
005820     MOVE PROY-CODIGO         TO RCH-CODIGO-PROYECTO                      
005830     MOVE WKS-MOTIVO-RECHAZO  TO RCH-MOTIVO                               
005840     WRITE REG-RECHAZO FROM LIN-RECHAZO                                   
005850     IF FS-RECHAZO NOT EQUAL ZEROS                                        
005860        MOVE 'RECHAZOS' TO ARCHIVO                                        
005870        MOVE 'WRITE'    TO ACCION                                         
005880        PERFORM 950-ERROR-FATAL THRU 950-ERROR-FATAL-E                    
005890     ELSE                                                                 
005900        ADD 1 TO WKS-CONT-RECHAZADOS                                      
005910        DISPLAY 'PROYECTO RECHAZADO ' PROY-CODIGO ' - '                   
005920                WKS-MOTIVO-RECHAZO                                        
005930     END-IF.                                                              
005940 480-ESCRIBIR-RECHAZO-E. EXIT.                                            
005950                                                                          
005960*-----------------------------------------------------------------        
005970 900-ESTADISTICAS SECTION.                                                
005980     DISPLAY                                                              
005990     '**********************************************************'         
006000     DISPLAY                                                              
006010     '*            E S T A D I S T I C A S  GPPM0010          *'          
006020     DISPLAY                                                              
006030     '**********************************************************'         
006040                                                                          
006050     MOVE WKS-CONT-LEIDOS-MIEMBRO  TO WKS-MASK                            
006060     DISPLAY 'MIEMBROS LEIDOS                          :' WKS-MASK        
006070     MOVE WKS-CANT-MIEMBROS-TABLA  TO WKS-MASK                            
006080     DISPLAY 'MIEMBROS CARGADOS A TABLA                :' WKS-MASK        
006090     MOVE WKS-CONT-RECHAZ-MIEMBRO  TO WKS-MASK                            
006100     DISPLAY 'MIEMBROS RECHAZADOS                      :' WKS-MASK        
006110     MOVE WKS-CONT-LEIDOS-PROYECTO TO WKS-MASK                            
006120     DISPLAY 'PROYECTOS LEIDOS                         :' WKS-MASK        
006130     MOVE WKS-CONT-ACEPTADOS       TO WKS-MASK                            
006140                                      WKS-ACUM-DISPLAY-N                  
006150     DISPLAY 'PROYECTOS ACEPTADOS                      :' WKS-MASK        
006160     MOVE WKS-CONT-RECHAZADOS      TO WKS-MASK                            
006170     DISPLAY 'PROYECTOS RECHAZADOS                    :' WKS-MASK.        
006180 900-ESTADISTICAS-E. EXIT.                                                
006190                                                                          
006200*-----------------------------------------------------------------        
006210 999-CERRAR-ARCHIVOS-2 SECTION.                                           
006220     CLOSE PROYECTO PROYSAL RECHAZOS.                                     
006230 999-CERRAR-ARCHIVOS-2-E. EXIT.                                           
006240                                                                          
006250*-----------------------------------------------------------------        
006260*    REPORTA ERROR FATAL DE ARCHIVO Y TERMINA EL PROGRAMA.                
006270*-----------------------------------------------------------------        
006280 950-ERROR-FATAL SECTION.                                                 
006290     DISPLAY '* ERROR FATAL DE ARCHIVO EN ' WKS-PROGRAMA                  
006300     DISPLAY '* ARCHIVO  : ' ARCHIVO                                      
006310     DISPLAY '* ACCION   : ' ACCION                                       
006320     DISPLAY '* FILE STATUS : ' FS-PROYECTO                               
006330     MOVE 91 TO RETURN-CODE                                               
006340     STOP RUN.                                                            
006350 950-ERROR-FATAL-E. EXIT.                                                 
